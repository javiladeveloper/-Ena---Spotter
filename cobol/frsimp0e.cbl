000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =FRLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?CHECK 3
000800  
000900  IDENTIFICATION DIVISION.
001000  
001100  PROGRAM-ID.        FRSIMP0M.
001200  AUTHOR.            T HALVORSEN.
001300  INSTALLATION.      STATE DOT - DATA PROCESSING DIVISION.
001400  DATE-WRITTEN.      1993-04-22.
001500  DATE-COMPILED.
001600  SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
001700  
001800  
001900*****************************************************************
002000* LAST CHANGED     :: 2005-06-14
002100* LAST VERSION     :: A.02.00
002200* SHORT DESCRIPTION :: ROUTE POLYLINE POINT-COUNT REDUCER
002300*
002400* CHANGE HISTORY (UPDATE VERSION/DATE IN K-MODUL BEFORE NEXT
002500*                 RECOMPILE)
002600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002700*----------------------------------------------------------------*
002800* VERS.  | DATE       | BY  | COMMENT                            *
002900*--------|------------|-----|------------------------------------*
003000*A.00.00 | 1993-04-22 | TRH | ORIGINAL - WRITTEN FOR THE CORRIDOR
003100*        |            |     | STOP-PLANNER PROJECT (REQ 93-071),
003200*        |            |     | CUTS LONG ROUTE FILES DOWN TO A
003300*        |            |     | WORKABLE POINT COUNT BEFORE FRDIST0M
003400*        |            |     | IS CALLED ONCE PER CANDIDATE STATION
003500*--------|------------|-----|------------------------------------*
003600*A.01.00 | 1999-02-08 | DKO | Y2K REMEDIATION - REVIEWED ALL DATE
003700*        |            |     | FIELDS, NONE PRESENT IN THIS MODULE.
003800*        |            |     | NO CODE CHANGE REQUIRED - SIGNED OFF
003900*----------------------------------------------------------------*
004000*A.02.00 | 2005-06-14 | PAG | REQ 05-077 AUDIT FDG -- STEP/INDEX
004100*        |            |     | WORK FIELDS WERE COMP-2, NOT SHOP
004200*        |            |     | STANDARD.  RECAST AS FIXED-POINT
004300*----------------------------------------------------------------*
004400*
004500* PROGRAM DESCRIPTION
004600* -------------------
004700*
004800* CALLABLE MODULE.  GIVEN AN ORDERED ROUTE-POINT TABLE OF LINK-IN-
004900* COUNT POINTS, RETURNS A DOWN-SAMPLED TABLE OF AT MOST LINK-MAX-
005000* POINTS POINTS (PLUS ONE, IF THE ORIGINAL LAST POINT HAD TO BE
005100* RE-APPENDED).  IF THE INPUT ALREADY HAS LINK-MAX-POINTS OR FEWER
005200* POINTS, IT IS COPIED THROUGH UNCHANGED.  THE FIRST POINT IS
005300* ALWAYS KEPT.  USED SO THE DIST-ALONG-ROUTE WALK IN FRDIST0M DOES
005400* NOT HAVE TO STEP THROUGH EVERY VERTEX OF A LONG DOWNLOADED ROUTE
005500* FOR EVERY CANDIDATE STATION.
005600*
005700******************************************************************
005800  
005900  ENVIRONMENT DIVISION.
006000  CONFIGURATION SECTION.
006100  SPECIAL-NAMES.
006200      SWITCH-15 IS ANZEIGE-VERSION
006300          ON STATUS IS SHOW-VERSION
006400      CLASS ALPHNUM IS "0123456789"
006500                       "abcdefghijklmnopqrstuvwxyz"
006600                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006700                       " .,;-_!$%&/=*+".
006800  
006900  DATA DIVISION.
007000  WORKING-STORAGE SECTION.
007100*----------------------------------------------------------------*
007200* FIELDS WITH CONSTANT CONTENT -- PREFIX K
007300*----------------------------------------------------------------*
007400  01          KONSTANTE-FELDER.
007500      05      K-MODUL             PIC X(08)   VALUE "FRSIMP0M".
007600      05      K-MAX-IN-POINTS     PIC S9(04) COMP VALUE +2000.
007700      05      K-MAX-OUT-POINTS    PIC S9(04) COMP VALUE +501.
007800      05      FILLER              PIC X(01).
007900  01          KONSTANTE-FELDER-BYTES REDEFINES KONSTANTE-FELDER
008000                                  PIC X(13).
008100  
008200*----------------------------------------------------------------*
008300* OTHER WORK FIELDS -- PREFIX W
008400*----------------------------------------------------------------*
008500  01          W-CALC-FELDER.
008600      05      W-STEP              PIC S9(04)V9(04).
008700      05      W-IDX-FLOAT         PIC S9(04)V9(04).
008800      05      W-IDX-INT           PIC S9(04) COMP.
008900      05      W-I                 PIC S9(04) COMP.
009000      05      W-OUT-COUNTER       PIC S9(04) COMP.
009100      05      W-LAST-PICKED-IDX   PIC S9(04) COMP.
009200      05      FILLER              PIC X(01).
009300  01          W-CALC-FELDER-BYTES REDEFINES W-CALC-FELDER
009400                                  PIC X(25).
009500  
009600  LINKAGE SECTION.
009700*-->    Passed from calling program (FRTRIP0O) -- three parms
009800  01     LINK-CONTROL.
009900      05  LINK-RC                 PIC S9(04) COMP.
010000      05  LINK-IN-COUNT           PIC S9(04) COMP.
010100      05  LINK-MAX-POINTS         PIC S9(04) COMP.
010200      05  LINK-OUT-COUNT          PIC S9(04) COMP.
010300      05  FILLER                  PIC X(02).
010400  01     LINK-CONTROL-BYTES REDEFINES LINK-CONTROL
010500                                  PIC X(10).
010600  
010700  01     LINK-IN-TABLE.
010800      05  LINK-IN-PT OCCURS 1 TO 2000 TIMES
010900                      DEPENDING ON LINK-IN-COUNT
011000                      INDEXED BY LINK-IN-NDX.
011100          10  LINK-IN-LON         PIC S9(03)V9(06).
011200          10  LINK-IN-LAT         PIC S9(03)V9(06).
011300          10  FILLER              PIC X(02).
011400  
011500  01     LINK-OUT-TABLE.
011600      05  LINK-OUT-PT OCCURS 1 TO 501 TIMES
011700                       DEPENDING ON LINK-OUT-COUNT
011800                       INDEXED BY LINK-OUT-NDX.
011900          10  LINK-OUT-LON        PIC S9(03)V9(06).
012000          10  LINK-OUT-LAT        PIC S9(03)V9(06).
012100          10  FILLER              PIC X(02).
012200  
012300  PROCEDURE DIVISION USING LINK-CONTROL, LINK-IN-TABLE,
012400      LINK-OUT-TABLE.
012500******************************************************************
012600* CONTROL PARAGRAPH
012700******************************************************************
012800  A100-CONTROL.
012900      MOVE ZERO TO LINK-RC
013000  
013100      IF  LINK-IN-COUNT NOT > LINK-MAX-POINTS
013200          PERFORM B050-COPY-UNCHANGED THRU B050-EXIT
013300      ELSE
013400          PERFORM B100-SAMPLE-POINTS THRU B100-EXIT
013500      END-IF
013600  
013700      EXIT PROGRAM.
013800  A100-EXIT.
013900      EXIT.
014000  
014100******************************************************************
014200* INPUT ALREADY AT OR BELOW THE TARGET COUNT -- COPY IT THROUGH
014300******************************************************************
014400  B050-COPY-UNCHANGED.
014500      MOVE LINK-IN-COUNT TO LINK-OUT-COUNT
014600      PERFORM C100-COPY-ONE-POINT THRU C100-EXIT
014700              VARYING LINK-IN-NDX FROM 1 BY 1
014800              UNTIL LINK-IN-NDX > LINK-IN-COUNT.
014900  B050-EXIT.
015000      EXIT.
015100  
015200  C100-COPY-ONE-POINT.
015300      SET LINK-OUT-NDX TO LINK-IN-NDX
015400      MOVE LINK-IN-LON(LINK-IN-NDX) TO LINK-OUT-LON(LINK-OUT-NDX)
015500      MOVE LINK-IN-LAT(LINK-IN-NDX) TO LINK-OUT-LAT(LINK-OUT-NDX).
015600  C100-EXIT.
015700      EXIT.
015800  
015900******************************************************************
016000* DOWN-SAMPLE:  STEP = IN-COUNT / MAX-POINTS, PICK INT(I*STEP) FOR
016100* I = 0 ... MAX-POINTS-1, THEN RE-APPEND THE ORIGINAL LAST POINT
016200* IF IT WAS NOT ALREADY PICKED (REQ 93-071)
016300******************************************************************
016400  B100-SAMPLE-POINTS.
016500      COMPUTE W-STEP ROUNDED = LINK-IN-COUNT / LINK-MAX-POINTS
016600      MOVE ZERO TO W-OUT-COUNTER
016700      MOVE ZERO TO W-LAST-PICKED-IDX
016800  
016900      PERFORM C200-PICK-POINT THRU C200-EXIT
017000              VARYING W-I FROM 0 BY 1
017100              UNTIL W-I > LINK-MAX-POINTS - 1
017200  
017300      IF  W-LAST-PICKED-IDX NOT = LINK-IN-COUNT - 1
017400          PERFORM C300-APPEND-LAST-POINT THRU C300-EXIT
017500      END-IF
017600  
017700      MOVE W-OUT-COUNTER TO LINK-OUT-COUNT.
017800  B100-EXIT.
017900      EXIT.
018000  
018100  C200-PICK-POINT.
018200      COMPUTE W-IDX-FLOAT ROUNDED = W-I * W-STEP
018300      MOVE W-IDX-FLOAT TO W-IDX-INT
018400      MOVE W-IDX-INT TO W-LAST-PICKED-IDX
018500      ADD 1 TO W-OUT-COUNTER
018600      SET LINK-OUT-NDX TO W-OUT-COUNTER
018700      ADD 1 TO W-IDX-INT
018800      SET LINK-IN-NDX TO W-IDX-INT
018900      MOVE LINK-IN-LON(LINK-IN-NDX) TO LINK-OUT-LON(LINK-OUT-NDX)
019000      MOVE LINK-IN-LAT(LINK-IN-NDX) TO LINK-OUT-LAT(LINK-OUT-NDX).
019100  C200-EXIT.
019200      EXIT.
019300  
019400  C300-APPEND-LAST-POINT.
019500      ADD 1 TO W-OUT-COUNTER
019600      SET LINK-OUT-NDX TO W-OUT-COUNTER
019700      SET LINK-IN-NDX TO LINK-IN-COUNT
019800      MOVE LINK-IN-LON(LINK-IN-NDX) TO LINK-OUT-LON(LINK-OUT-NDX)
019900      MOVE LINK-IN-LAT(LINK-IN-NDX) TO LINK-OUT-LAT(LINK-OUT-NDX).
020000  C300-EXIT.
020100      EXIT.

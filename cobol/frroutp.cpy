000100*----------------------------------------------------------------*
000200* FRROUTP  -- ROUTE POINT RECORD  (ROUTE-POINTS FILE, ORDERED)
000300* REFERENCED BY:  FRTRIP0O, FRSIMP0M, FRDIST0M
000400*----------------------------------------------------------------*
000500 01  FR-ROUTE-POINT-REC.
000600     05  RTE-SEQ-NO               PIC 9(05).
000700     05  RTE-LONGITUDE            PIC S9(03)V9(06).
000800     05  RTE-LATITUDE             PIC S9(03)V9(06).
000900     05  FILLER                   PIC X(05).

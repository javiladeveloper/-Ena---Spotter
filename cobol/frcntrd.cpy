000100*----------------------------------------------------------------*
000200* FRCNTRD  -- STATE CENTROID TABLE  (50 STATES + DC, FIXED)
000300* REFERENCED BY:  FRGEOC0O
000400* ENTRY = STATE(2) + LAT SIGN9(03)V9(06) + LON SIGN9(03)V9(06)
000500* TABLE VALUES ARE FIXED BY THE STATE-CENTROID LOOKUP AND MUST NOT
000600* BE CHANGED WITHOUT CROSS-CHECKING THE SOURCE LOOKUP LIST.
000700*----------------------------------------------------------------*
000800  01  FR-CENTROID-TABLE-VALUES.
000900      05  FILLER    PIC X(22)  VALUE "AL+032806671-086791130".
001000      05  FILLER    PIC X(22)  VALUE "AK+061370716-152404419".
001100      05  FILLER    PIC X(22)  VALUE "AZ+033729759-111431221".
001200      05  FILLER    PIC X(22)  VALUE "AR+034969704-092373123".
001300      05  FILLER    PIC X(22)  VALUE "CA+036116203-119681564".
001400      05  FILLER    PIC X(22)  VALUE "CO+039059811-105311104".
001500      05  FILLER    PIC X(22)  VALUE "CT+041597782-072755371".
001600      05  FILLER    PIC X(22)  VALUE "DE+039318523-075507141".
001700      05  FILLER    PIC X(22)  VALUE "FL+027766279-081686783".
001800      05  FILLER    PIC X(22)  VALUE "GA+033040619-083643074".
001900      05  FILLER    PIC X(22)  VALUE "HI+021094318-157498337".
002000      05  FILLER    PIC X(22)  VALUE "ID+044240459-114478828".
002100      05  FILLER    PIC X(22)  VALUE "IL+040349457-088986137".
002200      05  FILLER    PIC X(22)  VALUE "IN+039849426-086258278".
002300      05  FILLER    PIC X(22)  VALUE "IA+042011539-093210526".
002400      05  FILLER    PIC X(22)  VALUE "KS+038526600-096726486".
002500      05  FILLER    PIC X(22)  VALUE "KY+037668140-084670067".
002600      05  FILLER    PIC X(22)  VALUE "LA+031169546-091867805".
002700      05  FILLER    PIC X(22)  VALUE "ME+044693947-069381927".
002800      05  FILLER    PIC X(22)  VALUE "MD+039063946-076802101".
002900      05  FILLER    PIC X(22)  VALUE "MA+042230171-071530106".
003000      05  FILLER    PIC X(22)  VALUE "MI+043326618-084536095".
003100      05  FILLER    PIC X(22)  VALUE "MN+045694454-093900192".
003200      05  FILLER    PIC X(22)  VALUE "MS+032741646-089678696".
003300      05  FILLER    PIC X(22)  VALUE "MO+038456085-092288368".
003400      05  FILLER    PIC X(22)  VALUE "MT+046921925-110454353".
003500      05  FILLER    PIC X(22)  VALUE "NE+041125370-098268082".
003600      05  FILLER    PIC X(22)  VALUE "NV+038313515-117055374".
003700      05  FILLER    PIC X(22)  VALUE "NH+043452492-071563896".
003800      05  FILLER    PIC X(22)  VALUE "NJ+040298904-074521011".
003900      05  FILLER    PIC X(22)  VALUE "NM+034840515-106248482".
004000      05  FILLER    PIC X(22)  VALUE "NY+042165726-074948051".
004100      05  FILLER    PIC X(22)  VALUE "NC+035630066-079806419".
004200      05  FILLER    PIC X(22)  VALUE "ND+047528912-099784012".
004300      05  FILLER    PIC X(22)  VALUE "OH+040388783-082764915".
004400      05  FILLER    PIC X(22)  VALUE "OK+035565342-096928917".
004500      05  FILLER    PIC X(22)  VALUE "OR+044572021-122070938".
004600      05  FILLER    PIC X(22)  VALUE "PA+040590752-077209755".
004700      05  FILLER    PIC X(22)  VALUE "RI+041680893-071511780".
004800      05  FILLER    PIC X(22)  VALUE "SC+033856892-080945007".
004900      05  FILLER    PIC X(22)  VALUE "SD+044299782-099438828".
005000      05  FILLER    PIC X(22)  VALUE "TN+035747845-086692345".
005100      05  FILLER    PIC X(22)  VALUE "TX+031054487-097563461".
005200      05  FILLER    PIC X(22)  VALUE "UT+040150032-111862434".
005300      05  FILLER    PIC X(22)  VALUE "VT+044045876-072710686".
005400      05  FILLER    PIC X(22)  VALUE "VA+037769337-078169968".
005500      05  FILLER    PIC X(22)  VALUE "WA+047400902-121490494".
005600      05  FILLER    PIC X(22)  VALUE "WV+038491226-080954453".
005700      05  FILLER    PIC X(22)  VALUE "WI+044268543-089616508".
005800      05  FILLER    PIC X(22)  VALUE "WY+042755966-107302490".
005900      05  FILLER    PIC X(22)  VALUE "DC+038897438-077026817".
006000*----------------------------------------------------------------*
006100* TABLE VIEW FOR SEARCH -- REDEFINES THE VALUE LIST ABOVE
006200*----------------------------------------------------------------*
006300  01  FR-CENTROID-TABLE REDEFINES FR-CENTROID-TABLE-VALUES.
006400      05  CNT-ENTRY                OCCURS 51 TIMES
006500                                   INDEXED BY CNT-NDX.
006600          10  CNT-STATE            PIC X(02).
006700          10  CNT-LAT              PIC S9(03)V9(06).
006800          10  CNT-LON              PIC S9(03)V9(06).

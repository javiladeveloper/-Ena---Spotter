000100*----------------------------------------------------------------*
000200* FRSUMRY  -- TRIP SUMMARY OUTPUT RECORD  (TRIP-SUMMARY FILE)
000300* REFERENCED BY:  FRTRIP0O
000400*----------------------------------------------------------------*
000500 01  FR-TRIP-SUMMARY-REC.
000600     05  SUM-TOTAL-DISTANCE-MILES     PIC S9(05)V9(01).
000700     05  SUM-TOTAL-GALLONS-NEEDED     PIC S9(05)V9(02).
000800     05  SUM-TOTAL-GALLONS-PURCHASED  PIC S9(05)V9(02).
000900     05  SUM-TOTAL-FUEL-COST          PIC S9(07)V9(02).
001000     05  SUM-AVG-PRICE-PER-GALLON     PIC S9(02)V9(03).
001100     05  SUM-NUMBER-OF-STOPS          PIC 9(03).
001200     05  SUM-VEHICLE-MPG              PIC S9(03)V9(01).
001300     05  SUM-VEHICLE-MAX-RANGE        PIC S9(04)V9(01).
001400     05  FILLER                       PIC X(08).

000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =FRLIB
000400?SEARCH  =TALMATH
000500?NOLMAP, SYMBOLS, INSPECT
000600?SAVE ALL
000700?SAVEABEND
000800?CHECK 3
000900 
001000  IDENTIFICATION DIVISION.
001100 
001200  PROGRAM-ID.        FRGEOM0M.
001300  AUTHOR.            R MCNULTY.
001400  INSTALLATION.      STATE DOT - DATA PROCESSING DIVISION.
001500  DATE-WRITTEN.      1987-07-02.
001600  DATE-COMPILED.
001700  SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
001800 
001900 
002000*****************************************************************
002100* LAST CHANGED     :: 2005-06-14
002200* LAST VERSION     :: A.03.00
002300* SHORT DESCRIPTION :: GREAT-CIRCLE / POINT-TO-SEGMENT DISTANCE
002400*
002500* CHANGE HISTORY (UPDATE VERSION/DATE IN K-MODUL BEFORE NEXT
002600*                 RECOMPILE)
002700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002800*----------------------------------------------------------------*
002900* VERS.  | DATE       | BY  | COMMENT                            *
003000*--------|------------|-----|------------------------------------*
003100*A.00.00 | 1987-07-02 | RMN | ORIGINAL - HAVERSINE ENTRY ONLY,
003200*        |            |     | CALLED BY THE MILEAGE-TABLE JOB
003300*--------|------------|-----|------------------------------------*
003400*A.01.00 | 1989-03-20 | RMN | REQ 89-014 ADD POINT-TO-SEGMENT
003500*        |            |     | ENTRY FOR THE ROUTE-CORRIDOR WORK
003600*--------|------------|-----|------------------------------------*
003700*A.02.00 | 1999-01-11 | DKO | Y2K REMEDIATION - REVIEWED ALL DATE
003800*        |            |     | FIELDS, NONE PRESENT IN THIS MODULE.
003900*        |            |     | NO CODE CHANGE REQUIRED - SIGNED OFF
004000*--------|------------|-----|------------------------------------*
004100*A.03.00 | 2005-06-14 | PAG | REQ 05-077 AUDIT FDG -- TRIG FIELDS
004200*        |            |     | WERE COMP-2 (FLOATING), NOT SHOP
004300*        |            |     | STANDARD.  RECAST AS FIXED-POINT
004400*        |            |     | DISPLAY DECIMAL LIKE EVERY OTHER
004500*        |            |     | GEOGRAPHIC FIELD; ADDED ROUNDED ON
004600*        |            |     | EVERY INTERMEDIATE COMPUTE
004700*----------------------------------------------------------------*
004800*
004900* PROGRAM DESCRIPTION
005000* -------------------
005100*
005200* CALLABLE GEOMETRY MODULE.  LINK-FUNCTION = "H" RETURNS THE
005300* GREAT-CIRCLE (HAVERSINE) DISTANCE IN MILES BETWEEN LINK-LAT1/
005400* LINK-LON1 AND LINK-LAT2/LINK-LON2.  LINK-FUNCTION = "P" RETURNS
005500* THE DISTANCE FROM THE POINT LINK-LAT1/LINK-LON1 TO THE NEAREST
005600* POINT ON THE SEGMENT LINK-SEG-X1/Y1 - LINK-SEG-X2/Y2 (FLAT-EARTH
005700* PROJECTION IN DEGREE SPACE, THEN HAVERSINE TO THE PROJECTED
005800* POINT).  TRIG IS DONE VIA THE TALMATH ROUTINES -- COBOL HAS NO
005900* SIN/COS/SQRT OF ITS OWN ON THIS SYSTEM.  ALL ARGUMENTS AND
006000* INTERMEDIATE RESULTS ARE ORDINARY FIXED-POINT DISPLAY DECIMAL,
006100* PER SHOP STANDARD -- NO FLOATING-POINT FIELDS IN THIS MODULE.
006200*
006300******************************************************************
006400 
006500  ENVIRONMENT DIVISION.
006600  CONFIGURATION SECTION.
006700  SPECIAL-NAMES.
006800      SWITCH-15 IS ANZEIGE-VERSION
006900          ON STATUS IS SHOW-VERSION
007000      CLASS ALPHNUM IS "0123456789"
007100                       "abcdefghijklmnopqrstuvwxyz"
007200                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007300                       " .,;-_!$%&/=*+".
007400 
007500  DATA DIVISION.
007600  WORKING-STORAGE SECTION.
007700*----------------------------------------------------------------*
007800* FIELDS WITH CONSTANT CONTENT -- PREFIX K
007900*----------------------------------------------------------------*
008000  01          KONSTANTE-FELDER.
008100      05      K-MODUL             PIC X(08)   VALUE "FRGEOM0M".
008200      05      K-EARTH-RADIUS-MI   PIC S9(04)V9(01) VALUE 3959.0.
008300      05      K-DEG-TO-RAD        PIC S9(01)V9(09)
008400                                  VALUE 0.017453293.
008500      05      FILLER              PIC X(01).
008600 
008700*----------------------------------------------------------------*
008800* CONDITIONAL-FELDER
008900*----------------------------------------------------------------*
009000  01          SCHALTER.
009100      05      PRG-STATUS          PIC 9.
009200          88  PRG-OK                          VALUE ZERO.
009300          88  PRG-ABBRUCH                     VALUE 2.
009400      05      FILLER              PIC X(01).
009500 
009600*----------------------------------------------------------------*
009700* TRIGONOMETRIC WORK FIELDS -- FIXED-POINT DISPLAY, TALMATH ARGS
009800* (REQ 05-077 -- WAS COMP-2, RECAST TO SHOP-STANDARD DECIMAL)
009900*----------------------------------------------------------------*
010000  01          TRIG-WORK.
010100      05      W-LAT1-RAD          PIC S9(01)V9(09).
010200      05      W-LAT2-RAD          PIC S9(01)V9(09).
010300      05      W-DLAT-RAD          PIC S9(01)V9(09).
010400      05      W-DLON-RAD          PIC S9(01)V9(09).
010500      05      W-ARG1              PIC S9(01)V9(09).
010600      05      W-ARG2              PIC S9(01)V9(09).
010700      05      W-SIN-HALF-DLAT     PIC S9(01)V9(09).
010800      05      W-SIN-HALF-DLON     PIC S9(01)V9(09).
010900      05      W-COS-LAT1          PIC S9(01)V9(09).
011000      05      W-COS-LAT2          PIC S9(01)V9(09).
011100      05      W-A-VALUE           PIC S9(01)V9(09).
011200      05      W-ONE-MINUS-A       PIC S9(01)V9(09).
011300      05      W-SQRT-A            PIC S9(01)V9(09).
011400      05      W-SQRT-1-MINUS-A    PIC S9(01)V9(09).
011500      05      W-C-VALUE           PIC S9(01)V9(09).
011600      05      FILLER              PIC X(01).
011700  01          TRIG-WORK-BYTES REDEFINES TRIG-WORK
011800                                  PIC X(151).
011900 
012000*----------------------------------------------------------------*
012100* OTHER WORK FIELDS -- PREFIX W
012200*----------------------------------------------------------------*
012300  01          WORK-FELDER.
012400      05      W-DX                PIC S9(03)V9(06).
012500      05      W-DY                PIC S9(03)V9(06).
012600      05      W-T-RAW             PIC S9(01)V9(09).
012700      05      W-T                 PIC S9(01)V9(09).
012800      05      W-NEAR-X            PIC S9(03)V9(06).
012900      05      W-NEAR-Y            PIC S9(03)V9(06).
013000      05      W-SAVE-LAT2         PIC S9(03)V9(06).
013100      05      W-SAVE-LON2         PIC S9(03)V9(06).
013200      05      FILLER              PIC X(01).
013300  01          WORK-FELDER-BYTES REDEFINES WORK-FELDER
013400                                  PIC X(75).
013500 
013600  LINKAGE SECTION.
013700*-->    Passed from calling program
013800  01     LINK-REC.
013900      05  LINK-HDR.
014000          10  LINK-FUNCTION       PIC X(01).
014100              88  LINK-FN-HAVERSINE       VALUE "H".
014200              88  LINK-FN-POINT-SEG       VALUE "P".
014300          10  LINK-RC             PIC S9(04) COMP.
014400      05  LINK-DATA.
014500          10  LINK-LAT1           PIC S9(03)V9(06).
014600          10  LINK-LON1           PIC S9(03)V9(06).
014700          10  LINK-LAT2           PIC S9(03)V9(06).
014800          10  LINK-LON2           PIC S9(03)V9(06).
014900          10  LINK-SEG-X1         PIC S9(03)V9(06).
015000          10  LINK-SEG-Y1         PIC S9(03)V9(06).
015100          10  LINK-SEG-X2         PIC S9(03)V9(06).
015200          10  LINK-SEG-Y2         PIC S9(03)V9(06).
015300          10  LINK-DISTANCE-MILES PIC S9(05)V9(04).
015400      05  LINK-DATA-BYTES REDEFINES LINK-DATA
015500                                  PIC X(81).
015600      05  LINK-SEG-POINTS REDEFINES LINK-DATA.
015700          10  FILLER              PIC X(36).
015800          10  LINK-SEG-PT         OCCURS 2 TIMES
015900                                  INDEXED BY LINK-SEG-NDX.
016000              15  LINK-SEG-PT-X   PIC S9(03)V9(06).
016100              15  LINK-SEG-PT-Y   PIC S9(03)V9(06).
016200          10  FILLER              PIC X(09).
016300 
016400  PROCEDURE DIVISION USING LINK-REC.
016500******************************************************************
016600* CONTROL PARAGRAPH
016700******************************************************************
016800  A100-CONTROL.
016900      MOVE ZERO TO LINK-RC
017000 
017100      EVALUATE TRUE
017200          WHEN LINK-FN-HAVERSINE
017300              PERFORM C100-HAVERSINE THRU C100-EXIT
017400          WHEN LINK-FN-POINT-SEG
017500              PERFORM C200-POINT-TO-SEGMENT THRU C200-EXIT
017600          WHEN OTHER
017700              MOVE 9999 TO LINK-RC
017800      END-EVALUATE
017900 
018000      EXIT PROGRAM.
018100  A100-EXIT.
018200      EXIT.
018300 
018400******************************************************************
018500* HAVERSINE -- GREAT-CIRCLE DISTANCE, LINK-LAT1/LON1 TO LAT2/LON2
018600******************************************************************
018700  C100-HAVERSINE.
018800      COMPUTE W-LAT1-RAD ROUNDED = LINK-LAT1 * K-DEG-TO-RAD
018900      COMPUTE W-LAT2-RAD ROUNDED = LINK-LAT2 * K-DEG-TO-RAD
019000      COMPUTE W-DLAT-RAD ROUNDED =
019100              (LINK-LAT2 - LINK-LAT1) * K-DEG-TO-RAD
019200      COMPUTE W-DLON-RAD ROUNDED =
019300              (LINK-LON2 - LINK-LON1) * K-DEG-TO-RAD
019400 
019500      COMPUTE W-ARG1 ROUNDED = W-DLAT-RAD / 2
019600      ENTER TAL "MATH^SIN" USING W-ARG1 GIVING W-SIN-HALF-DLAT
019700 
019800      COMPUTE W-ARG2 ROUNDED = W-DLON-RAD / 2
019900      ENTER TAL "MATH^SIN" USING W-ARG2 GIVING W-SIN-HALF-DLON
020000 
020100      ENTER TAL "MATH^COS" USING W-LAT1-RAD GIVING W-COS-LAT1
020200      ENTER TAL "MATH^COS" USING W-LAT2-RAD GIVING W-COS-LAT2
020300 
020400      COMPUTE W-A-VALUE ROUNDED =
020500              (W-SIN-HALF-DLAT * W-SIN-HALF-DLAT)
020600            + (W-COS-LAT1 * W-COS-LAT2
020700               * W-SIN-HALF-DLON * W-SIN-HALF-DLON)
020800      COMPUTE W-ONE-MINUS-A ROUNDED = 1 - W-A-VALUE
020900 
021000      ENTER TAL "MATH^SQRT" USING W-A-VALUE       GIVING W-SQRT-A
021100      ENTER TAL "MATH^SQRT" USING W-ONE-MINUS-A
021200                                  GIVING W-SQRT-1-MINUS-A
021300 
021400      ENTER TAL "MATH^ATN2" USING W-SQRT-A W-SQRT-1-MINUS-A
021500                                  GIVING W-C-VALUE
021600 
021700      COMPUTE LINK-DISTANCE-MILES ROUNDED =
021800              K-EARTH-RADIUS-MI * 2 * W-C-VALUE.
021900  C100-EXIT.
022000      EXIT.
022100 
022200******************************************************************
022300* POINT-TO-SEGMENT -- PROJECT LINK-LAT1/LON1 ONTO THE SEGMENT
022400*                     LINK-SEG-X1/Y1 - LINK-SEG-X2/Y2, THEN CALL
022500*                     THE HAVERSINE ABOVE TO THE PROJECTED POINT
022600*                     (REQ 89-014)
022700******************************************************************
022800  C200-POINT-TO-SEGMENT.
022900      COMPUTE W-DX ROUNDED = LINK-SEG-X2 - LINK-SEG-X1
023000      COMPUTE W-DY ROUNDED = LINK-SEG-Y2 - LINK-SEG-Y1
023100 
023200      MOVE LINK-LAT2 TO W-SAVE-LAT2
023300      MOVE LINK-LON2 TO W-SAVE-LON2
023400 
023500      IF  W-DX = 0 AND W-DY = 0
023600          MOVE LINK-SEG-Y1 TO LINK-LAT2
023700          MOVE LINK-SEG-X1 TO LINK-LON2
023800      ELSE
023900          COMPUTE W-T-RAW ROUNDED =
024000                  ((LINK-LON1 - LINK-SEG-X1) * W-DX
024100               +   (LINK-LAT1 - LINK-SEG-Y1) * W-DY)
024200               /  ((W-DX * W-DX) + (W-DY * W-DY))
024300          IF  W-T-RAW < 0
024400              MOVE 0 TO W-T
024500          ELSE
024600              IF  W-T-RAW > 1
024700                  MOVE 1 TO W-T
024800              ELSE
024900                  MOVE W-T-RAW TO W-T
025000              END-IF
025100          END-IF
025200          COMPUTE W-NEAR-X ROUNDED = LINK-SEG-X1 + (W-T * W-DX)
025300          COMPUTE W-NEAR-Y ROUNDED = LINK-SEG-Y1 + (W-T * W-DY)
025400          MOVE W-NEAR-Y TO LINK-LAT2
025500          MOVE W-NEAR-X TO LINK-LON2
025600      END-IF
025700 
025800      PERFORM C100-HAVERSINE THRU C100-EXIT
025900 
026000      MOVE W-SAVE-LAT2 TO LINK-LAT2
026100      MOVE W-SAVE-LON2 TO LINK-LON2.
026200  C200-EXIT.
026300      EXIT.

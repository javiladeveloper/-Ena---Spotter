000100*----------------------------------------------------------------*
000200* FRRAWST  -- STATION MASTER INPUT RECORD  (RAW FEED, PRE-LOAD)
000300* REFERENCED BY:  FRLOAD0O
000400* ONE RECORD PER LINE ON THE STATION-RAW FILE, TRIMMED FIELDS.
000500*----------------------------------------------------------------*
000600 01  FR-RAW-STATION-REC.
000700     05  RAW-OPIS-ID              PIC 9(09).
000800     05  RAW-STATION-NAME         PIC X(40).
000900     05  RAW-ADDRESS              PIC X(40).
001000     05  RAW-CITY                 PIC X(25).
001100     05  RAW-STATE                PIC X(02).
001200     05  RAW-RACK-ID              PIC 9(09).
001300     05  RAW-RETAIL-PRICE         PIC S9(02)V9(08).
001400     05  FILLER                   PIC X(05).

000100*----------------------------------------------------------------*
000200* FRSTOP   -- FUEL STOP OUTPUT RECORD  (FUEL-STOPS FILE)
000300* REFERENCED BY:  FRTRIP0O
000400*----------------------------------------------------------------*
000500 01  FR-FUEL-STOP-REC.
000600     05  STP-STOP-NO              PIC 9(02).
000700     05  STP-STATION-ID           PIC 9(07).
000800     05  STP-STATION-NAME         PIC X(40).
000900     05  STP-CITY                 PIC X(25).
001000     05  STP-STATE                PIC X(02).
001100     05  STP-PRICE-PER-GALLON     PIC S9(02)V9(03).
001200     05  STP-DIST-FROM-START      PIC S9(05)V9(01).
001300     05  STP-DIST-FROM-ROUTE      PIC S9(04)V9(01).
001400     05  STP-GALLONS-TO-ADD       PIC S9(04)V9(02).
001500     05  STP-STOP-COST            PIC S9(06)V9(02).
001600     05  FILLER                   PIC X(08).

000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =FRLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?CHECK 3
000800?LINES 60
000900  
001000  IDENTIFICATION DIVISION.
001100  
001200  PROGRAM-ID.        FRTRIP0O.
001300  AUTHOR.            T HALVORSEN.
001400  INSTALLATION.      STATE DOT - DATA PROCESSING DIVISION.
001500  DATE-WRITTEN.      1993-05-03.
001600  DATE-COMPILED.
001700  SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
001800  
001900  
002000*****************************************************************
002100* LAST CHANGED     :: 2005-06-14
002200* LAST VERSION     :: A.05.00
002300* SHORT DESCRIPTION :: FUEL TRIP CORRIDOR/STOP-PLANNER DRIVER
002400*
002500* CHANGE HISTORY (UPDATE VERSION/DATE IN K-MODUL BEFORE NEXT
002600*                 RECOMPILE)
002700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002800*----------------------------------------------------------------*
002900* VERS.  | DATE       | BY  | COMMENT                            *
003000*--------|------------|-----|------------------------------------*
003100*A.00.00 | 1993-05-03 | TRH | ORIGINAL - CORRIDOR STOP-PLANNER
003200*        |            |     | PROJECT (REQ 93-071).  READS A ROUTE
003300*        |            |     | AND A TRIP REQUEST, BUILDS THE
003400*        |            |     | CHEAPEST FEASIBLE SET OF FUEL STOPS.
003500*--------|------------|-----|------------------------------------*
003600*A.01.00 | 1994-08-19 | TRH | REQ 94-206 CHANGED THE CORRIDOR PAD
003700*        |            |     | FROM 1.0 TO 2.0 DEGREES PER TRAFFIC
003800*        |            |     | ENGINEERING REQUEST
003900*--------|------------|-----|------------------------------------*
004000*A.02.00 | 1997-03-11 | RMN | REQ 97-045 RAISED THE CORRIDOR TABLE
004100*        |            |     | FROM 300 TO 1000 STATIONS AFTER
004200*        |            |     | COMPLAINTS OF MISSED CHEAP STATIONS
004300*        |            |     | ON THE LONGER INTERSTATE CORRIDORS
004400*--------|------------|-----|------------------------------------*
004500*A.03.00 | 1999-02-08 | DKO | Y2K REMEDIATION - REVIEWED ALL DATE
004600*        |            |     | FIELDS, NONE PRESENT HERE.
004700*        |            |     | NO CODE CHANGE REQUIRED - SIGNED OFF
004800*--------|------------|-----|------------------------------------*
004900*A.04.00 | 2004-11-03 | PAG | REQ 04-118 PRINT TOTALS EVEN IF
005000*        |            |     | ROUTE CANNOT BE COMPLETED WITH THE
005100*        |            |     | STATIONS ON FILE (PARTIAL STOP LIST)
005200*----------------------------------------------------------------*
005300*A.05.00 | 2005-06-14 | PAG | REQ 05-077 AUDIT FDG -- TRIP-PARMS,
005400*        |            |     | LOOP-STATE, SELECT-WORK AND SUMMARY-
005500*        |            |     | WORK WERE COMP-2, NOT SHOP STANDARD.
005600*        |            |     | RECAST AS FIXED-POINT DECIMAL
005700*        |            |     | MATCHING THE OUTPUT RECORD
005800*        |            |     | PRECISIONS; ADDED ROUNDED ON THE
005900*        |            |     | OUTPUT-BOUNDARY COMPUTES IN D200 AND
006000*        |            |     | T100; ALIGNED THE STATION-MASTER
006100*        |            |     | SELECT TO PLAIN SEQUENTIAL AND ADDED
006200*        |            |     | LINE SEQUENTIAL TO THE FLAT WORK
006300*        |            |     | FILES PER THE FILE LAYOUT SPEC
006400*----------------------------------------------------------------*
006500*
006600* PROGRAM DESCRIPTION
006700* -------------------
006800*
006900* MAIN BATCH DRIVER FOR THE FUEL TRIP OPTIMIZER.  READS THE TRIP
007000* REQUEST (TOTAL DISTANCE, START FUEL LEVEL, RANGE AND MPG)
007100* AND THE ROUTE POLYLINE, DOWN-SAMPLES IT VIA FRSIMP0M, THEN
007200* SCANS THE STATION MASTER FOR STATIONS INSIDE A PADDED BOX
007300* AROUND THE ROUTE (THE "CORRIDOR").  FOR EACH CORRIDOR CANDIDATE,
007400* FRDIST0M IS CALLED TO GET ITS MILEAGE ALONG THE ROUTE AND ITS
007500* OFF-ROUTE DISTANCE.  A GREEDY SEGMENT-BY-SEGMENT WALK THEN PICKS
007600* THE CHEAPEST STATION REACHABLE FROM THE CURRENT POSITION AT EACH
007700* STEP UNTIL THE DESTINATION IS WITHIN RANGE, WRITING ONE STOP
007800* RECORD PER STOP AND A FINAL TRIP-SUMMARY RECORD, PLUS A PRINTED
007900* ITINERARY REPORT.
008000*
008100******************************************************************
008200  
008300  ENVIRONMENT DIVISION.
008400  CONFIGURATION SECTION.
008500  SPECIAL-NAMES.
008600      SWITCH-15 IS ANZEIGE-VERSION
008700          ON STATUS IS SHOW-VERSION
008800      C01 IS TOP-OF-FORM
008900      CLASS ALPHNUM IS "0123456789"
009000                       "abcdefghijklmnopqrstuvwxyz"
009100                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
009200                       " .,;-_!$%&/=*+".
009300  
009400  INPUT-OUTPUT SECTION.
009500  FILE-CONTROL.
009600      SELECT ROUTE-POINTS  ASSIGN TO RTEPTS
009700             ORGANIZATION IS LINE SEQUENTIAL
009800             FILE STATUS IS FILE-STATUS.
009900      SELECT TRIP-REQUEST  ASSIGN TO TRIPREQ
010000             ORGANIZATION IS LINE SEQUENTIAL
010100             FILE STATUS IS FILE-STATUS.
010200      SELECT STATION-MASTER ASSIGN TO STATMSTR
010300             FILE STATUS IS FILE-STATUS.
010400      SELECT FUEL-STOPS    ASSIGN TO FUELSTOP
010500             ORGANIZATION IS LINE SEQUENTIAL
010600             FILE STATUS IS FILE-STATUS.
010700      SELECT TRIP-SUMMARY  ASSIGN TO TRIPSUMY
010800             ORGANIZATION IS LINE SEQUENTIAL
010900             FILE STATUS IS FILE-STATUS.
011000      SELECT PRINT-FILE    ASSIGN TO REPORT
011100             ORGANIZATION IS LINE SEQUENTIAL
011200             FILE STATUS IS FILE-STATUS.
011300  
011400  DATA DIVISION.
011500  FILE SECTION.
011600  FD  ROUTE-POINTS
011700      LABEL RECORDS ARE STANDARD.
011800      COPY FRROUTP OF "=FRLIB".
011900 
012000  FD  TRIP-REQUEST
012100      LABEL RECORDS ARE STANDARD.
012200      COPY FRTRQST OF "=FRLIB".
012300 
012400  FD  STATION-MASTER
012500      LABEL RECORDS ARE STANDARD.
012600      COPY FRSTATN OF "=FRLIB".
012700 
012800  FD  FUEL-STOPS
012900      LABEL RECORDS ARE STANDARD.
013000      COPY FRSTOP OF "=FRLIB".
013100 
013200  FD  TRIP-SUMMARY
013300      LABEL RECORDS ARE STANDARD.
013400      COPY FRSUMRY OF "=FRLIB".
013500 
013600  FD  PRINT-FILE
013700      LABEL RECORDS ARE STANDARD.
013800  01  PRINT-LINE                  PIC X(132).
013900  
014000  WORKING-STORAGE SECTION.
014100*----------------------------------------------------------------*
014200* FIELDS WITH CONSTANT CONTENT -- PREFIX K
014300*----------------------------------------------------------------*
014400  01          KONSTANTE-FELDER.
014500      05      K-MODUL             PIC X(08)   VALUE "FRTRIP0O".
014600      05      K-MAX-RAW-POINTS    PIC S9(04) COMP VALUE +2000.
014700      05      K-MAX-SIMPLIFIED-PTS PIC S9(04) COMP VALUE +500.
014800      05      K-MAX-CORRIDOR      PIC S9(04) COMP VALUE +1000.
014900      05      K-BBOX-PAD          PIC S9(01)V9(06) VALUE 2.000000.
015000      05      K-RANGE-FACTOR      PIC S9(01)V9(02) VALUE 0.90.
015100      05      FILLER              PIC X(01).
015200  01          KONSTANTE-FELDER-BYTES REDEFINES KONSTANTE-FELDER
015300                                  PIC X(25).
015400  
015500*----------------------------------------------------------------*
015600* CONDITIONAL-FELDER
015700*----------------------------------------------------------------*
015800  01          SCHALTER.
015900      05      PRG-STATUS          PIC 9.
016000          88  PRG-OK                          VALUE ZERO.
016100          88  PRG-ABBRUCH                     VALUE 2.
016200      05      FILE-STATUS         PIC X(02).
016300      05      FILE-STATUS-BYTES REDEFINES FILE-STATUS.
016400          10  FILE-STATUS-1       PIC X.
016500          10  FILE-STATUS-2       PIC X.
016600      05      ROUTE-EOF-SW        PIC X(01).
016700          88  ROUTE-EOF                       VALUE "Y".
016800          88  ROUTE-NOT-EOF                   VALUE "N".
016900      05      STATN-EOF-SW        PIC X(01).
017000          88  STATN-EOF                       VALUE "Y".
017100          88  STATN-NOT-EOF                   VALUE "N".
017200      05      DEST-REACHABLE-SW   PIC X(01).
017300          88  DEST-REACHABLE                  VALUE "Y".
017400          88  DEST-NOT-REACHABLE              VALUE "N".
017500      05      WINDOW-FOUND-SW     PIC X(01).
017600          88  WINDOW-STATION-FOUND            VALUE "Y".
017700          88  WINDOW-STATION-NONE             VALUE "N".
017800      05      SORT-SWAP-SW        PIC X(01).
017900          88  SORT-SWAP-MADE                  VALUE "Y".
018000          88  SORT-NO-SWAP                    VALUE "N".
018100      05      FILLER              PIC X(01).
018200  
018300*----------------------------------------------------------------*
018400* TRIP PARAMETERS (FROM TRIP-REQUEST, PLUS DERIVED CONSTANTS)
018500*----------------------------------------------------------------*
018600  01          TRIP-PARMS.
018700      05      W-TOTAL-DISTANCE    PIC S9(05)V9(02).
018800      05      W-START-FUEL-LEVEL  PIC SV9(04).
018900      05      W-MAX-RANGE         PIC S9(04)V9(01).
019000      05      W-MPG               PIC S9(03)V9(01).
019100      05      W-EFFECTIVE-RANGE   PIC S9(04)V9(02).
019200      05      W-TANK-CAPACITY     PIC S9(04)V9(02).
019300      05      FILLER              PIC X(01).
019400  01          TRIP-PARMS-BYTES REDEFINES TRIP-PARMS
019500                                  PIC X(33).
019600  
019700*----------------------------------------------------------------*
019800* GREEDY STOP-SELECTION LOOP STATE
019900*----------------------------------------------------------------*
020000  01          LOOP-STATE.
020100      05      W-CURRENT-POSITION  PIC S9(05)V9(02).
020200      05      W-CURRENT-RANGE     PIC S9(04)V9(02).
020300      05      W-REMAINING         PIC S9(04)V9(02).
020400      05      W-WINDOW-END        PIC S9(05)V9(02).
020500      05      FILLER              PIC X(01).
020600  01          LOOP-STATE-BYTES REDEFINES LOOP-STATE
020700                                  PIC X(27).
020800  
020900*----------------------------------------------------------------*
021000* PER-STOP SELECTION AND FUEL-MATH WORK FIELDS
021100*----------------------------------------------------------------*
021200  01          SELECT-WORK.
021300      05      W-BEST-NDX          PIC S9(04) COMP.
021400      05      W-BEST-PRICE        PIC S9(02)V9(08).
021500      05      W-BEST-DIST-ALONG   PIC S9(05)V9(02).
021600      05      W-NEAREST-NDX       PIC S9(04) COMP.
021700      05      W-DIST-TO-STATION   PIC S9(05)V9(02).
021800      05      W-FUEL-USED         PIC S9(04)V9(02).
021900      05      W-REMAINING-FUEL    PIC S9(04)V9(02).
022000      05      W-GALLONS-TO-ADD    PIC S9(04)V9(02).
022100      05      W-STOP-COST         PIC S9(06)V9(02).
022200      05      FILLER              PIC X(01).
022300  01          SELECT-WORK-BYTES REDEFINES SELECT-WORK
022400                                  PIC X(55).
022500  
022600*----------------------------------------------------------------*
022700* TRIP SUMMARY ACCUMULATORS
022800*----------------------------------------------------------------*
022900  01          SUMMARY-WORK.
023000      05      W-TOTAL-GALLONS     PIC S9(05)V9(02).
023100      05      W-TOTAL-COST        PIC S9(07)V9(02).
023200      05      W-AVG-PRICE         PIC S9(02)V9(03).
023300      05      W-STOP-COUNT        PIC S9(03) COMP.
023400      05      FILLER              PIC X(01).
023500  01          SUMMARY-WORK-BYTES REDEFINES SUMMARY-WORK
023600                                  PIC X(24).
023700  
023800*----------------------------------------------------------------*
023900* COUNTERS AND ROUTE BOUNDING BOX
024000*----------------------------------------------------------------*
024100  01          COUNT-FELDER.
024200      05      W-RAW-COUNT         PIC S9(04) COMP.
024300      05      W-ROUTE-COUNT       PIC S9(04) COMP.
024400      05      W-CORRIDOR-COUNT    PIC S9(04) COMP.
024500      05      W-BBOX-MIN-LAT      PIC S9(03)V9(06).
024600      05      W-BBOX-MAX-LAT      PIC S9(03)V9(06).
024700      05      W-BBOX-MIN-LON      PIC S9(03)V9(06).
024800      05      W-BBOX-MAX-LON      PIC S9(03)V9(06).
024900      05      FILLER              PIC X(01).
025000  
025100  01          DISPLAY-FELDER.
025200      05      D-NUM3              PIC ZZ9.
025300      05      D-NUM7              PIC Z(6)9.
025400  
025500*----------------------------------------------------------------*
025600* ROUTE POINT TABLES -- RAW (AS READ) AND SIMPLIFIED (FRSIMP0M)
025700*----------------------------------------------------------------*
025800  01          W-ROUTE-RAW-TABLE.
025900      05      W-RAW-PT OCCURS 2000 TIMES
026000                        INDEXED BY W-RAW-NDX.
026100          10  W-RAW-LON           PIC S9(03)V9(06).
026200          10  W-RAW-LAT           PIC S9(03)V9(06).
026300  
026400  01          W-ROUTE-TABLE.
026500      05      W-RTE-PT OCCURS 501 TIMES
026600                        INDEXED BY W-RTE-NDX.
026700          10  W-RTE-LON           PIC S9(03)V9(06).
026800          10  W-RTE-LAT           PIC S9(03)V9(06).
026900          10  FILLER              PIC X(02).
027000  
027100*----------------------------------------------------------------*
027200* CORRIDOR CANDIDATE TABLE -- CAPPED AT K-MAX-CORRIDOR STATIONS
027300*----------------------------------------------------------------*
027400  01          W-CORRIDOR-TABLE.
027500      05      W-CORR-ENTRY OCCURS 1000 TIMES
027600                        INDEXED BY W-CORR-NDX.
027700          10  W-CORR-STATION-ID   PIC 9(07).
027800          10  W-CORR-STATION-NAME PIC X(40).
027900          10  W-CORR-CITY         PIC X(25).
028000          10  W-CORR-STATE        PIC X(02).
028100          10  W-CORR-PRICE        PIC S9(02)V9(08).
028200          10  W-CORR-LATITUDE     PIC S9(03)V9(06).
028300          10  W-CORR-LONGITUDE    PIC S9(03)V9(06).
028400          10  W-CORR-DIST-ALONG   PIC S9(05)V9(02).
028500          10  W-CORR-DIST-FROM    PIC S9(04)V9(02).
028600          10  W-CORR-USED-SW      PIC X(01).
028700              88 W-CORR-USED                 VALUE "Y".
028800              88 W-CORR-NOT-USED              VALUE "N".
028900 
029000  01          W-CORR-TEMP.
029100      05      WT-STATION-ID       PIC 9(07).
029200      05      WT-STATION-NAME     PIC X(40).
029300      05      WT-CITY             PIC X(25).
029400      05      WT-STATE            PIC X(02).
029500      05      WT-PRICE            PIC S9(02)V9(08).
029600      05      WT-LATITUDE         PIC S9(03)V9(06).
029700      05      WT-LONGITUDE        PIC S9(03)V9(06).
029800      05      WT-DIST-ALONG       PIC S9(05)V9(02).
029900      05      WT-DIST-FROM        PIC S9(04)V9(02).
030000      05      WT-USED-SW          PIC X(01).
030100  
030200*----------------------------------------------------------------*
030300* LOCAL COPY OF THE FRSIMP0M LINKAGE (THREE PARAMETERS)
030400*----------------------------------------------------------------*
030500  01          SIMP-LINK-CONTROL.
030600      05      SIMP-LINK-RC             PIC S9(04) COMP.
030700      05      SIMP-LINK-IN-COUNT       PIC S9(04) COMP.
030800      05      SIMP-LINK-MAX-POINTS     PIC S9(04) COMP.
030900      05      SIMP-LINK-OUT-COUNT      PIC S9(04) COMP.
031000      05      FILLER                   PIC X(02).
031100  
031200  01          SIMP-LINK-IN-TABLE.
031300      05      SIMP-LINK-IN-PT OCCURS 1 TO 2000 TIMES
031400                      DEPENDING ON SIMP-LINK-IN-COUNT
031500                      INDEXED BY SIMP-IN-NDX.
031600          10  SIMP-LINK-IN-LON        PIC S9(03)V9(06).
031700          10  SIMP-LINK-IN-LAT        PIC S9(03)V9(06).
031800          10  FILLER                  PIC X(02).
031900  
032000  01          SIMP-LINK-OUT-TABLE.
032100      05      SIMP-LINK-OUT-PT OCCURS 1 TO 501 TIMES
032200                       DEPENDING ON SIMP-LINK-OUT-COUNT
032300                       INDEXED BY SIMP-OUT-NDX.
032400          10  SIMP-LINK-OUT-LON       PIC S9(03)V9(06).
032500          10  SIMP-LINK-OUT-LAT       PIC S9(03)V9(06).
032600          10  FILLER                  PIC X(02).
032700  
032800*----------------------------------------------------------------*
032900* LOCAL COPY OF THE FRDIST0M LINKAGE (ONE PARAMETER)
033000*----------------------------------------------------------------*
033100  01          DIST-LINK-REC.
033200      05      DIST-LINK-HDR.
033300          10  DIST-LINK-RC             PIC S9(04) COMP.
033400          10  DIST-LINK-POINT-COUNT    PIC S9(04) COMP.
033500          10  FILLER                   PIC X(02).
033600      05      DIST-LINK-STATION-COORD.
033700          10  DIST-LINK-STA-LAT        PIC S9(03)V9(06).
033800          10  DIST-LINK-STA-LON        PIC S9(03)V9(06).
033900      05      DIST-LINK-RESULT.
034000          10  DIST-LINK-DIST-ALONG-ROUTE PIC S9(05)V9(02).
034100          10  DIST-LINK-DIST-FROM-ROUTE  PIC S9(04)V9(02).
034200      05      DIST-LINK-ROUTE-TABLE OCCURS 2 TO 500 TIMES
034300                      DEPENDING ON DIST-LINK-POINT-COUNT
034400                      INDEXED BY DIST-LINK-NDX.
034500          10  DIST-LINK-RTE-LON        PIC S9(03)V9(06).
034600          10  DIST-LINK-RTE-LAT        PIC S9(03)V9(06).
034700          10  FILLER                   PIC X(02).
034800  
034900*----------------------------------------------------------------*
035000* PRINT / REPORT WORK AREAS
035100*----------------------------------------------------------------*
035200  01          RPT-HEADING-1.
035300      05      FILLER              PIC X(35)
035400                      VALUE "STATE DOT - FUEL TRIP ITINERARY".
035500      05      FILLER              PIC X(97) VALUE SPACES.
035600  01          RPT-HEADING-2.
035700      05      FILLER              PIC X(13) VALUE "MAX RANGE: ".
035800      05      RH2-MAX-RANGE       PIC ZZZ9.9.
035900      05      FILLER              PIC X(11) VALUE "  MPG: ".
036000      05      RH2-MPG             PIC ZZ9.9.
036100      05      FILLER          PIC X(16) VALUE "  START FUEL: ".
036200      05      RH2-START-FUEL      PIC .9999.
036300      05      FILLER              PIC X(15) VALUE "  DISTANCE: ".
036400      05      RH2-TOTAL-DISTANCE  PIC ZZZZ9.9.
036500      05      FILLER              PIC X(52) VALUE SPACES.
036600  01          RPT-COLUMN-HDG.
036700      05      FILLER              PIC X(04) VALUE "STOP".
036800      05      FILLER              PIC X(42) VALUE "STATION NAME".
036900      05      FILLER              PIC X(26) VALUE "CITY".
037000      05      FILLER              PIC X(04) VALUE "ST".
037100      05      FILLER              PIC X(10) VALUE "PRICE/GAL".
037200      05      FILLER              PIC X(10) VALUE "MILE-POST".
037300      05      FILLER              PIC X(08) VALUE "OFF-RTE".
037400      05      FILLER              PIC X(09) VALUE "GALLONS".
037500      05      FILLER              PIC X(08) VALUE "COST".
037600      05      FILLER              PIC X(11) VALUE SPACES.
037700  01          RPT-DETAIL-LINE.
037800      05      RD-STOP-NO          PIC Z9.
037900      05      FILLER              PIC X(02) VALUE SPACES.
038000      05      RD-STATION-NAME     PIC X(40).
038100      05      FILLER              PIC X(01) VALUE SPACES.
038200      05      RD-CITY             PIC X(25).
038300      05      FILLER              PIC X(02) VALUE SPACES.
038400      05      RD-STATE            PIC X(02).
038500      05      FILLER              PIC X(02) VALUE SPACES.
038600      05      RD-PRICE            PIC ZZ9.999.
038700      05      FILLER              PIC X(01) VALUE SPACES.
038800      05      RD-MILE-POST        PIC ZZZZ9.9.
038900      05      FILLER              PIC X(01) VALUE SPACES.
039000      05      RD-OFF-ROUTE        PIC ZZZ9.9.
039100      05      FILLER              PIC X(01) VALUE SPACES.
039200      05      RD-GALLONS          PIC ZZZ9.99.
039300      05      FILLER              PIC X(01) VALUE SPACES.
039400      05      RD-COST             PIC ZZZZZ9.99.
039500      05      FILLER              PIC X(08) VALUE SPACES.
039600  01          RPT-TOTAL-LINE-1.
039700      05      FILLER      PIC X(20) VALUE "TOTAL DISTANCE MI: ".
039800      05      RT-TOT-DISTANCE     PIC ZZZZ9.9.
039900      05      FILLER      PIC X(20) VALUE "  GALLONS NEEDED: ".
040000      05      RT-GALLONS-NEEDED   PIC ZZZ9.99.
040100      05      FILLER              PIC X(75) VALUE SPACES.
040200  01          RPT-TOTAL-LINE-2.
040300      05      FILLER      PIC X(20) VALUE "GALLONS PURCHASED: ".
040400      05      RT-GALLONS-BOUGHT   PIC ZZZ9.99.
040500      05      FILLER          PIC X(14) VALUE "  TOTAL COST: ".
040600      05      RT-TOTAL-COST       PIC ZZZZZ9.99.
040700      05      FILLER              PIC X(76) VALUE SPACES.
040800  01          RPT-TOTAL-LINE-3.
040900      05      FILLER      PIC X(20) VALUE "AVG PRICE PER GAL: ".
041000      05      RT-AVG-PRICE        PIC Z9.999.
041100      05      FILLER     PIC X(18) VALUE "  NUMBER OF STOPS: ".
041200      05      RT-STOP-COUNT       PIC ZZ9.
041300      05      FILLER              PIC X(75) VALUE SPACES.
041400  
041500  PROCEDURE DIVISION.
041600******************************************************************
041700* CONTROL PARAGRAPH
041800******************************************************************
041900  A100-CONTROL.
042000      PERFORM B000-INITIALIZE THRU B000-EXIT
042100      IF  PRG-OK
042200          PERFORM B100-PROCESS THRU B100-EXIT
042300      END-IF
042400      PERFORM B090-TERMINATE THRU B090-EXIT
042500      STOP RUN.
042600  A100-EXIT.
042700      EXIT.
042800  
042900******************************************************************
043000* OPEN FILES, READ THE TRIP REQUEST, LOAD AND SIMPLIFY THE ROUTE,
043100* PRINT THE REPORT HEADING
043200******************************************************************
043300  B000-INITIALIZE.
043400      MOVE ZERO TO PRG-STATUS
043500      PERFORM F100-OPEN-FILES THRU F100-EXIT
043600      IF  PRG-OK
043700          PERFORM C050-READ-TRIP-REQUEST THRU C050-EXIT
043800      END-IF
043900      IF  PRG-OK
044000          PERFORM C100-LOAD-ROUTE THRU C100-EXIT
044100      END-IF
044200      IF  PRG-OK
044300          PERFORM R100-PRINT-HEADING THRU R100-EXIT
044400      END-IF.
044500  B000-EXIT.
044600      EXIT.
044700  
044800******************************************************************
044900* LOCATE CANDIDATE STATIONS, RANK THEM ALONG THE ROUTE, THEN RUN
045000* THE GREEDY STOP-SELECTION LOOP
045100******************************************************************
045200  B100-PROCESS.
045300      PERFORM C200-LOAD-CORRIDOR THRU C200-EXIT
045400      PERFORM C300-RANK-STATIONS THRU C300-EXIT
045500      PERFORM D100-SELECT-STOPS THRU D100-EXIT.
045600  B100-EXIT.
045700      EXIT.
045800  
045900******************************************************************
046000* WRITE THE TRIP-SUMMARY RECORD, PRINT THE TOTALS, CLOSE FILES
046100******************************************************************
046200  B090-TERMINATE.
046300      PERFORM T100-SUMMARIZE-TRIP THRU T100-EXIT
046400      PERFORM R300-PRINT-TOTALS THRU R300-EXIT
046500      CLOSE ROUTE-POINTS TRIP-REQUEST STATION-MASTER
046600            FUEL-STOPS TRIP-SUMMARY PRINT-FILE.
046700  B090-EXIT.
046800      EXIT.
046900  
047000******************************************************************
047100* OPEN ALL FILES FOR THE RUN
047200******************************************************************
047300  F100-OPEN-FILES.
047400      OPEN INPUT  ROUTE-POINTS
047500      OPEN INPUT  TRIP-REQUEST
047600      OPEN I-O    STATION-MASTER
047700      OPEN OUTPUT FUEL-STOPS
047800      OPEN OUTPUT TRIP-SUMMARY
047900      OPEN OUTPUT PRINT-FILE.
048000  F100-EXIT.
048100      EXIT.
048200  
048300******************************************************************
048400* READ THE SINGLE TRIP-REQUEST RECORD AND DERIVE THE VEHICLE
048500* CONSTANTS (REQ 93-071)
048600******************************************************************
048700  C050-READ-TRIP-REQUEST.
048800      READ TRIP-REQUEST
048900          AT END
049000              MOVE 2 TO PRG-STATUS
049100      END-READ
049200  
049300      IF  PRG-OK
049400          MOVE TRQ-TOTAL-DISTANCE   TO W-TOTAL-DISTANCE
049500          MOVE TRQ-START-FUEL-LEVEL TO W-START-FUEL-LEVEL
049600          MOVE TRQ-MAX-RANGE        TO W-MAX-RANGE
049700          MOVE TRQ-MPG              TO W-MPG
049800          COMPUTE W-EFFECTIVE-RANGE ROUNDED =
049900                  W-MAX-RANGE * K-RANGE-FACTOR
050000          COMPUTE W-TANK-CAPACITY ROUNDED = W-MAX-RANGE / W-MPG
050100      END-IF.
050200  C050-EXIT.
050300      EXIT.
050400  
050500******************************************************************
050600* READ THE ORDERED ROUTE-POINT FILE INTO THE RAW TABLE, THEN CALL
050700* FRSIMP0M TO DOWN-SAMPLE IT FOR THE DIST-ALONG-ROUTE WALK
050800******************************************************************
050900  C100-LOAD-ROUTE.
051000      MOVE "N" TO ROUTE-EOF-SW
051100      MOVE ZERO TO W-RAW-COUNT
051200  
051300      PERFORM C110-READ-ROUTE-POINT THRU C110-EXIT
051400              UNTIL ROUTE-EOF OR W-RAW-COUNT = K-MAX-RAW-POINTS
051500  
051600      IF  W-RAW-COUNT < 2
051700          MOVE 2 TO PRG-STATUS
051800      ELSE
051900          PERFORM C150-SIMPLIFY-ROUTE THRU C150-EXIT
052000      END-IF.
052100  C100-EXIT.
052200      EXIT.
052300  
052400  C110-READ-ROUTE-POINT.
052500      READ ROUTE-POINTS
052600          AT END
052700              SET ROUTE-EOF TO TRUE
052800      END-READ
052900  
053000      IF  ROUTE-NOT-EOF
053100          ADD 1 TO W-RAW-COUNT
053200          SET W-RAW-NDX TO W-RAW-COUNT
053300          MOVE RTE-LONGITUDE TO W-RAW-LON(W-RAW-NDX)
053400          MOVE RTE-LATITUDE  TO W-RAW-LAT(W-RAW-NDX)
053500      END-IF.
053600  C110-EXIT.
053700      EXIT.
053800  
053900  C150-SIMPLIFY-ROUTE.
054000      MOVE ZERO         TO SIMP-LINK-RC
054100      MOVE W-RAW-COUNT   TO SIMP-LINK-IN-COUNT
054200      MOVE K-MAX-SIMPLIFIED-PTS TO SIMP-LINK-MAX-POINTS
054300  
054400      PERFORM C160-COPY-RAW-TO-LINK THRU C160-EXIT
054500              VARYING W-RAW-NDX FROM 1 BY 1
054600              UNTIL W-RAW-NDX > W-RAW-COUNT
054700  
054800      CALL "FRSIMP0M" USING SIMP-LINK-CONTROL, SIMP-LINK-IN-TABLE,
054900              SIMP-LINK-OUT-TABLE
055000  
055100      MOVE SIMP-LINK-OUT-COUNT TO W-ROUTE-COUNT
055200  
055300      PERFORM C170-COPY-LINK-TO-ROUTE THRU C170-EXIT
055400              VARYING SIMP-OUT-NDX FROM 1 BY 1
055500              UNTIL SIMP-OUT-NDX > W-ROUTE-COUNT.
055600  C150-EXIT.
055700      EXIT.
055800  
055900  C160-COPY-RAW-TO-LINK.
056000      SET SIMP-IN-NDX TO W-RAW-NDX
056100      MOVE W-RAW-LON(W-RAW-NDX) TO SIMP-LINK-IN-LON(SIMP-IN-NDX)
056200      MOVE W-RAW-LAT(W-RAW-NDX) TO SIMP-LINK-IN-LAT(SIMP-IN-NDX).
056300  C160-EXIT.
056400      EXIT.
056500  
056600  C170-COPY-LINK-TO-ROUTE.
056700      SET W-RTE-NDX TO SIMP-OUT-NDX
056800      MOVE SIMP-LINK-OUT-LON(SIMP-OUT-NDX) TO W-RTE-LON(W-RTE-NDX)
056900      MOVE SIMP-LINK-OUT-LAT(SIMP-OUT-NDX)
057000          TO W-RTE-LAT(W-RTE-NDX).
057100  C170-EXIT.
057200      EXIT.
057300  
057400******************************************************************
057500* SCAN STATION-MASTER FOR STATIONS INSIDE THE PADDED BOUNDING BOX
057600* AROUND THE RAW ROUTE, KEEPING ONLY THE K-MAX-CORRIDOR CHEAPEST
057700* (REQ 93-071, PAD RAISED TO 2.0 DEG PER REQ 94-206, TABLE RAISED
057800* TO 1000 PER REQ 97-045)
057900******************************************************************
058000  C200-LOAD-CORRIDOR.
058100      PERFORM C210-COMPUTE-BBOX THRU C210-EXIT
058200      MOVE "N" TO STATN-EOF-SW
058300      MOVE ZERO TO W-CORRIDOR-COUNT
058400  
058500      PERFORM C220-READ-STATION THRU C220-EXIT
058600              UNTIL STATN-EOF.
058700  C200-EXIT.
058800      EXIT.
058900  
059000  C210-COMPUTE-BBOX.
059100      MOVE W-RAW-LAT(1) TO W-BBOX-MIN-LAT
059200      MOVE W-RAW-LAT(1) TO W-BBOX-MAX-LAT
059300      MOVE W-RAW-LON(1) TO W-BBOX-MIN-LON
059400      MOVE W-RAW-LON(1) TO W-BBOX-MAX-LON
059500  
059600      PERFORM C215-EXPAND-BBOX THRU C215-EXIT
059700              VARYING W-RAW-NDX FROM 2 BY 1
059800              UNTIL W-RAW-NDX > W-RAW-COUNT
059900  
060000      COMPUTE W-BBOX-MIN-LAT ROUNDED = W-BBOX-MIN-LAT - K-BBOX-PAD
060100      COMPUTE W-BBOX-MAX-LAT ROUNDED = W-BBOX-MAX-LAT + K-BBOX-PAD
060200      COMPUTE W-BBOX-MIN-LON ROUNDED = W-BBOX-MIN-LON - K-BBOX-PAD
060300      COMPUTE W-BBOX-MAX-LON ROUNDED =
060400              W-BBOX-MAX-LON + K-BBOX-PAD.
060500  C210-EXIT.
060600      EXIT.
060700  
060800  C215-EXPAND-BBOX.
060900      IF  W-RAW-LAT(W-RAW-NDX) < W-BBOX-MIN-LAT
061000          MOVE W-RAW-LAT(W-RAW-NDX) TO W-BBOX-MIN-LAT
061100      END-IF
061200      IF  W-RAW-LAT(W-RAW-NDX) > W-BBOX-MAX-LAT
061300          MOVE W-RAW-LAT(W-RAW-NDX) TO W-BBOX-MAX-LAT
061400      END-IF
061500      IF  W-RAW-LON(W-RAW-NDX) < W-BBOX-MIN-LON
061600          MOVE W-RAW-LON(W-RAW-NDX) TO W-BBOX-MIN-LON
061700      END-IF
061800      IF  W-RAW-LON(W-RAW-NDX) > W-BBOX-MAX-LON
061900          MOVE W-RAW-LON(W-RAW-NDX) TO W-BBOX-MAX-LON
062000      END-IF.
062100  C215-EXIT.
062200      EXIT.
062300  
062400  C220-READ-STATION.
062500      READ STATION-MASTER
062600          AT END
062700              SET STATN-EOF TO TRUE
062800      END-READ
062900  
063000      IF  STATN-NOT-EOF AND FRM-COORD-PRESENT
063100          AND FRM-LATITUDE  NOT < W-BBOX-MIN-LAT
063200          AND FRM-LATITUDE  NOT > W-BBOX-MAX-LAT
063300          AND FRM-LONGITUDE NOT < W-BBOX-MIN-LON
063400          AND FRM-LONGITUDE NOT > W-BBOX-MAX-LON
063500          PERFORM C230-INSERT-CANDIDATE THRU C230-EXIT
063600      END-IF.
063700  C220-EXIT.
063800      EXIT.
063900  
064000******************************************************************
064100* BOUNDED INSERTION -- KEEP THE K-MAX-CORRIDOR CHEAPEST STATIONS
064200* SEEN SO FAR, ORDERED BY RETAIL PRICE ASCENDING.  ONCE THE TABLE
064300* IS FULL, A NEW STATION DISPLACES THE CURRENT MOST EXPENSIVE
064400* ENTRY ONLY IF IT IS CHEAPER.
064500******************************************************************
064600  C230-INSERT-CANDIDATE.
064700      IF  W-CORRIDOR-COUNT < K-MAX-CORRIDOR
064800          ADD 1 TO W-CORRIDOR-COUNT
064900          SET W-CORR-NDX TO W-CORRIDOR-COUNT
065000          PERFORM C240-STORE-STATION THRU C240-EXIT
065100          PERFORM C250-BUBBLE-UP THRU C250-EXIT
065200      ELSE
065300          IF  FRM-RETAIL-PRICE < W-CORR-PRICE(K-MAX-CORRIDOR)
065400              SET W-CORR-NDX TO K-MAX-CORRIDOR
065500              PERFORM C240-STORE-STATION THRU C240-EXIT
065600              PERFORM C250-BUBBLE-UP THRU C250-EXIT
065700          END-IF
065800      END-IF.
065900  C230-EXIT.
066000      EXIT.
066100  
066200  C240-STORE-STATION.
066300      MOVE FRM-STATION-ID   TO W-CORR-STATION-ID(W-CORR-NDX)
066400      MOVE FRM-STATION-NAME TO W-CORR-STATION-NAME(W-CORR-NDX)
066500      MOVE FRM-CITY         TO W-CORR-CITY(W-CORR-NDX)
066600      MOVE FRM-STATE        TO W-CORR-STATE(W-CORR-NDX)
066700      MOVE FRM-RETAIL-PRICE TO W-CORR-PRICE(W-CORR-NDX)
066800      MOVE FRM-LATITUDE     TO W-CORR-LATITUDE(W-CORR-NDX)
066900      MOVE FRM-LONGITUDE    TO W-CORR-LONGITUDE(W-CORR-NDX)
067000      MOVE ZERO             TO W-CORR-DIST-ALONG(W-CORR-NDX)
067100      MOVE ZERO             TO W-CORR-DIST-FROM(W-CORR-NDX)
067200      SET  W-CORR-NOT-USED(W-CORR-NDX) TO TRUE.
067300  C240-EXIT.
067400      EXIT.
067500  
067600  C250-BUBBLE-UP.
067700      PERFORM C260-SWAP-IF-OUT-OF-ORDER THRU C260-EXIT
067800              VARYING W-CORR-NDX FROM W-CORR-NDX BY -1
067900              UNTIL W-CORR-NDX = 1 OR SORT-NO-SWAP.
068000  C250-EXIT.
068100      EXIT.
068200  
068300  C260-SWAP-IF-OUT-OF-ORDER.
068400      MOVE "N" TO SORT-SWAP-SW
068500      IF  W-CORR-PRICE(W-CORR-NDX) < W-CORR-PRICE(W-CORR-NDX - 1)
068600          PERFORM C270-SWAP-ENTRIES THRU C270-EXIT
068700          MOVE "Y" TO SORT-SWAP-SW
068800      END-IF.
068900  C260-EXIT.
069000      EXIT.
069100  
069200  C270-SWAP-ENTRIES.
069300      MOVE W-CORR-ENTRY(W-CORR-NDX)     TO W-CORR-TEMP
069400      MOVE W-CORR-ENTRY(W-CORR-NDX - 1)
069500          TO W-CORR-ENTRY(W-CORR-NDX)
069600      MOVE WT-STATION-ID   TO W-CORR-STATION-ID(W-CORR-NDX - 1)
069700      MOVE WT-STATION-NAME TO W-CORR-STATION-NAME(W-CORR-NDX - 1)
069800      MOVE WT-CITY         TO W-CORR-CITY(W-CORR-NDX - 1)
069900      MOVE WT-STATE        TO W-CORR-STATE(W-CORR-NDX - 1)
070000      MOVE WT-PRICE        TO W-CORR-PRICE(W-CORR-NDX - 1)
070100      MOVE WT-LATITUDE     TO W-CORR-LATITUDE(W-CORR-NDX - 1)
070200      MOVE WT-LONGITUDE    TO W-CORR-LONGITUDE(W-CORR-NDX - 1)
070300      MOVE WT-DIST-ALONG   TO W-CORR-DIST-ALONG(W-CORR-NDX - 1)
070400      MOVE WT-DIST-FROM    TO W-CORR-DIST-FROM(W-CORR-NDX - 1)
070500      MOVE WT-USED-SW      TO W-CORR-USED-SW(W-CORR-NDX - 1).
070600  C270-EXIT.
070700      EXIT.
070800  
070900******************************************************************
071000* CALL FRDIST0M ONCE PER CORRIDOR CANDIDATE FOR ITS MILEAGE ALONG
071100* THE ROUTE AND OFF-ROUTE DISTANCE, THEN RE-SORT THE CORRIDOR
071200* TABLE BY DIST-ALONG-ROUTE ASCENDING FOR THE GREEDY WALK
071300******************************************************************
071400  C300-RANK-STATIONS.
071500      PERFORM C310-DISTANCE-ONE-STATION THRU C310-EXIT
071600              VARYING W-CORR-NDX FROM 1 BY 1
071700              UNTIL W-CORR-NDX > W-CORRIDOR-COUNT
071800  
071900      IF  W-CORRIDOR-COUNT > 1
072000          PERFORM C350-SORT-BY-MILEAGE THRU C350-EXIT
072100      END-IF.
072200  C300-EXIT.
072300      EXIT.
072400  
072500  C310-DISTANCE-ONE-STATION.
072600      MOVE ZERO TO DIST-LINK-RC
072700      MOVE W-ROUTE-COUNT TO DIST-LINK-POINT-COUNT
072800      MOVE W-CORR-LATITUDE(W-CORR-NDX)  TO DIST-LINK-STA-LAT
072900      MOVE W-CORR-LONGITUDE(W-CORR-NDX) TO DIST-LINK-STA-LON
073000  
073100      PERFORM C320-COPY-ROUTE-TO-LINK THRU C320-EXIT
073200              VARYING W-RTE-NDX FROM 1 BY 1
073300              UNTIL W-RTE-NDX > W-ROUTE-COUNT
073400  
073500      CALL "FRDIST0M" USING DIST-LINK-REC
073600  
073700      MOVE DIST-LINK-DIST-ALONG-ROUTE
073800          TO W-CORR-DIST-ALONG(W-CORR-NDX)
073900      MOVE DIST-LINK-DIST-FROM-ROUTE
074000          TO W-CORR-DIST-FROM(W-CORR-NDX).
074100  C310-EXIT.
074200      EXIT.
074300  
074400  C320-COPY-ROUTE-TO-LINK.
074500      SET DIST-LINK-NDX TO W-RTE-NDX
074600      MOVE W-RTE-LON(W-RTE-NDX)
074700          TO DIST-LINK-RTE-LON(DIST-LINK-NDX)
074800      MOVE W-RTE-LAT(W-RTE-NDX)
074900          TO DIST-LINK-RTE-LAT(DIST-LINK-NDX).
075000  C320-EXIT.
075100      EXIT.
075200  
075300******************************************************************
075400* IN-PLACE SORT OF THE (SMALL, AT MOST 1000-ROW) CORRIDOR TABLE
075500* BY MILE-POST ASCENDING -- NO SORT VERB IS USED FOR IN-MEMORY
075600* TABLES ANYWHERE IN THIS SYSTEM, PER SHOP CONVENTION
075700******************************************************************
075800  C350-SORT-BY-MILEAGE.
075900      PERFORM C360-ONE-BUBBLE-PASS THRU C360-EXIT
076000              VARYING W-BEST-NDX FROM W-CORRIDOR-COUNT BY -1
076100              UNTIL W-BEST-NDX = 1.
076200  C350-EXIT.
076300      EXIT.
076400  
076500  C360-ONE-BUBBLE-PASS.
076600      PERFORM C370-COMPARE-ADJACENT THRU C370-EXIT
076700              VARYING W-CORR-NDX FROM 1 BY 1
076800              UNTIL W-CORR-NDX >= W-BEST-NDX.
076900  C360-EXIT.
077000      EXIT.
077100  
077200  C370-COMPARE-ADJACENT.
077300      IF  W-CORR-DIST-ALONG(W-CORR-NDX) >
077400          W-CORR-DIST-ALONG(W-CORR-NDX + 1)
077500          SET W-CORR-NDX UP BY 1
077600          PERFORM C270-SWAP-ENTRIES THRU C270-EXIT
077700          SET W-CORR-NDX DOWN BY 1
077800      END-IF.
077900  C370-EXIT.
078000      EXIT.
078100  
078200******************************************************************
078300* GREEDY STOP SELECTION.  FROM THE CURRENT POSITION, LOOK AHEAD TO
078400* THE EDGE OF THE EFFECTIVE RANGE (90% OF MAX RANGE, SAFETY
078500* MARGIN) AND BUY FUEL AT THE CHEAPEST UNUSED STATION IN THAT
078600* WINDOW; IF SEVERAL TIE ON PRICE, PICK THE FARTHEST ONE SO FEWER
078700* STOPS ARE NEEDED.  STOP WHEN THE DESTINATION IS WITHIN RANGE.
078800******************************************************************
078900  D100-SELECT-STOPS.
079000      MOVE ZERO TO W-CURRENT-POSITION
079100      COMPUTE W-CURRENT-RANGE ROUNDED =
079200              W-MAX-RANGE * W-START-FUEL-LEVEL
079300      MOVE ZERO TO W-STOP-COUNT
079400      SET DEST-NOT-REACHABLE TO TRUE
079500  
079600      PERFORM D110-SELECT-ONE-STOP THRU D110-EXIT
079700              UNTIL DEST-REACHABLE
079800              OR W-STOP-COUNT > K-MAX-CORRIDOR.
079900  D100-EXIT.
080000      EXIT.
080100  
080200  D110-SELECT-ONE-STOP.
080300      IF  W-TOTAL-DISTANCE - W-CURRENT-POSITION
080400          NOT > W-CURRENT-RANGE
080500          SET DEST-REACHABLE TO TRUE
080600      ELSE
080700          COMPUTE W-WINDOW-END ROUNDED =
080800              W-CURRENT-POSITION + W-EFFECTIVE-RANGE
080900          SET WINDOW-STATION-NONE TO TRUE
081000          PERFORM D120-SCAN-WINDOW THRU D120-EXIT
081100                  VARYING W-CORR-NDX FROM 1 BY 1
081200                  UNTIL W-CORR-NDX > W-CORRIDOR-COUNT
081300          IF  WINDOW-STATION-NONE
081400              PERFORM D125-SCAN-AHEAD THRU D125-EXIT
081500                      VARYING W-CORR-NDX FROM 1 BY 1
081600                      UNTIL W-CORR-NDX > W-CORRIDOR-COUNT
081700                      OR WINDOW-STATION-FOUND
081800          END-IF
081900          IF  WINDOW-STATION-NONE
082000              SET DEST-REACHABLE TO TRUE
082100          ELSE
082200              PERFORM D200-COMPUTE-FUEL THRU D200-EXIT
082300          END-IF
082400      END-IF.
082500  D110-EXIT.
082600      EXIT.
082700  
082800  D120-SCAN-WINDOW.
082900      IF  W-CORR-NOT-USED(W-CORR-NDX)
083000          AND W-CORR-DIST-ALONG(W-CORR-NDX) > W-CURRENT-POSITION
083100          AND W-CORR-DIST-ALONG(W-CORR-NDX) NOT > W-WINDOW-END
083200          IF  WINDOW-STATION-NONE
083300              PERFORM D130-TAKE-CANDIDATE THRU D130-EXIT
083400          ELSE
083500              IF  W-CORR-PRICE(W-CORR-NDX) < W-BEST-PRICE
083600                  PERFORM D130-TAKE-CANDIDATE THRU D130-EXIT
083700              ELSE
083800                  IF  W-CORR-PRICE(W-CORR-NDX) = W-BEST-PRICE
083900                      AND W-CORR-DIST-ALONG(W-CORR-NDX) >
084000                          W-BEST-DIST-ALONG
084100                      PERFORM D130-TAKE-CANDIDATE THRU D130-EXIT
084200                  END-IF
084300              END-IF
084400          END-IF
084500      END-IF.
084600  D120-EXIT.
084700      EXIT.
084800 
084900******************************************************************
085000* WINDOW CAME UP EMPTY -- CORRIDOR TABLE IS SORTED BY MILEAGE, SO
085100* THE FIRST UNUSED STATION FOUND AHEAD OF THE CURRENT POSITION IS
085200* THE NEAREST ONE.  TAKE IT EVEN THOUGH IT IS BEYOND THE EFFECTIVE
085300* RANGE WINDOW (BETTER TO STRETCH THE TANK THAN STRAND THE TRUCK).
085400******************************************************************
085500  D125-SCAN-AHEAD.
085600      IF  W-CORR-NOT-USED(W-CORR-NDX)
085700          AND W-CORR-DIST-ALONG(W-CORR-NDX) > W-CURRENT-POSITION
085800          PERFORM D130-TAKE-CANDIDATE THRU D130-EXIT
085900      END-IF.
086000  D125-EXIT.
086100      EXIT.
086200 
086300  D130-TAKE-CANDIDATE.
086400      SET WINDOW-STATION-FOUND TO TRUE
086500      MOVE W-CORR-NDX TO W-BEST-NDX
086600      MOVE W-CORR-PRICE(W-CORR-NDX)      TO W-BEST-PRICE
086700      MOVE W-CORR-DIST-ALONG(W-CORR-NDX) TO W-BEST-DIST-ALONG.
086800  D130-EXIT.
086900      EXIT.
087000  
087100******************************************************************
087200* FUEL MATH FOR ONE SELECTED STOP -- WRITE THE FUEL-STOPS RECORD
087300* AND THE MATCHING DETAIL LINE ON THE ITINERARY REPORT
087400******************************************************************
087500  D200-COMPUTE-FUEL.
087600      SET W-CORR-NDX TO W-BEST-NDX
087700      COMPUTE W-DIST-TO-STATION ROUNDED =
087800              W-CORR-DIST-ALONG(W-CORR-NDX) - W-CURRENT-POSITION
087900      COMPUTE W-FUEL-USED ROUNDED = W-DIST-TO-STATION / W-MPG
088000      COMPUTE W-REMAINING-FUEL ROUNDED =
088100              (W-CURRENT-RANGE / W-MPG) - W-FUEL-USED
088200      IF  W-REMAINING-FUEL < ZERO
088300          MOVE ZERO TO W-REMAINING-FUEL
088400      END-IF
088500      COMPUTE W-GALLONS-TO-ADD ROUNDED =
088600              W-TANK-CAPACITY - W-REMAINING-FUEL
088700      IF  W-GALLONS-TO-ADD < ZERO
088800          MOVE ZERO TO W-GALLONS-TO-ADD
088900      END-IF
089000      IF  W-GALLONS-TO-ADD > W-TANK-CAPACITY
089100          MOVE W-TANK-CAPACITY TO W-GALLONS-TO-ADD
089200      END-IF
089300      COMPUTE W-STOP-COST ROUNDED =
089400              W-GALLONS-TO-ADD * W-CORR-PRICE(W-CORR-NDX)
089500  
089600      SET W-CORR-USED(W-CORR-NDX) TO TRUE
089700      ADD 1 TO W-STOP-COUNT
089800      MOVE W-CORR-DIST-ALONG(W-CORR-NDX) TO W-CURRENT-POSITION
089900      MOVE W-MAX-RANGE TO W-CURRENT-RANGE
090000  
090100      ADD W-GALLONS-TO-ADD TO W-TOTAL-GALLONS
090200      ADD W-STOP-COST      TO W-TOTAL-COST
090300  
090400      MOVE W-STOP-COUNT                    TO STP-STOP-NO
090500      MOVE W-CORR-STATION-ID(W-CORR-NDX)   TO STP-STATION-ID
090600      MOVE W-CORR-STATION-NAME(W-CORR-NDX) TO STP-STATION-NAME
090700      MOVE W-CORR-CITY(W-CORR-NDX)         TO STP-CITY
090800      MOVE W-CORR-STATE(W-CORR-NDX)        TO STP-STATE
090900      COMPUTE STP-PRICE-PER-GALLON ROUNDED =
091000              W-CORR-PRICE(W-CORR-NDX)
091100      COMPUTE STP-DIST-FROM-START ROUNDED =
091200              W-CORR-DIST-ALONG(W-CORR-NDX)
091300      COMPUTE STP-DIST-FROM-ROUTE ROUNDED =
091400              W-CORR-DIST-FROM(W-CORR-NDX)
091500      MOVE W-GALLONS-TO-ADD                TO STP-GALLONS-TO-ADD
091600      MOVE W-STOP-COST                     TO STP-STOP-COST
091700      WRITE FR-FUEL-STOP-REC
091800  
091900      PERFORM R200-PRINT-DETAIL THRU R200-EXIT.
092000  D200-EXIT.
092100      EXIT.
092200  
092300******************************************************************
092400* BUILD AND WRITE THE TRIP-SUMMARY RECORD (REQ 93-071); PRINTED
092500* TOTALS ARE ALWAYS PRODUCED, EVEN ON A PARTIAL STOP LIST, PER
092600* REQ 04-118
092700******************************************************************
092800  T100-SUMMARIZE-TRIP.
092900      IF  W-MPG > ZERO
093000          COMPUTE SUM-TOTAL-GALLONS-NEEDED ROUNDED =
093100                  W-TOTAL-DISTANCE / W-MPG
093200      ELSE
093300          MOVE ZERO TO SUM-TOTAL-GALLONS-NEEDED
093400      END-IF
093500  
093600      COMPUTE SUM-TOTAL-DISTANCE-MILES ROUNDED = W-TOTAL-DISTANCE
093700      MOVE W-TOTAL-GALLONS    TO SUM-TOTAL-GALLONS-PURCHASED
093800      MOVE W-TOTAL-COST       TO SUM-TOTAL-FUEL-COST
093900      MOVE W-STOP-COUNT       TO SUM-NUMBER-OF-STOPS
094000      MOVE W-MPG              TO SUM-VEHICLE-MPG
094100      MOVE W-MAX-RANGE        TO SUM-VEHICLE-MAX-RANGE
094200  
094300      IF  W-TOTAL-GALLONS > ZERO
094400          COMPUTE W-AVG-PRICE ROUNDED =
094500                  W-TOTAL-COST / W-TOTAL-GALLONS
094600      ELSE
094700          MOVE ZERO TO W-AVG-PRICE
094800      END-IF
094900      MOVE W-AVG-PRICE TO SUM-AVG-PRICE-PER-GALLON
095000  
095100      WRITE FR-TRIP-SUMMARY-REC.
095200  T100-EXIT.
095300      EXIT.
095400  
095500******************************************************************
095600* PAGE HEADING -- PROGRAM TITLE AND RUN PARAMETERS (REQ 93-071)
095700******************************************************************
095800  R100-PRINT-HEADING.
095900      MOVE W-MAX-RANGE      TO RH2-MAX-RANGE
096000      MOVE W-MPG            TO RH2-MPG
096100      MOVE W-START-FUEL-LEVEL TO RH2-START-FUEL
096200      MOVE W-TOTAL-DISTANCE TO RH2-TOTAL-DISTANCE
096300  
096400      WRITE PRINT-LINE FROM RPT-HEADING-1
096500              AFTER ADVANCING PAGE
096600      WRITE PRINT-LINE FROM RPT-HEADING-2
096700              AFTER ADVANCING 1 LINE
096800      WRITE PRINT-LINE FROM SPACES
096900              AFTER ADVANCING 1 LINE
097000      WRITE PRINT-LINE FROM RPT-COLUMN-HDG
097100              AFTER ADVANCING 1 LINE.
097200  R100-EXIT.
097300      EXIT.
097400  
097500******************************************************************
097600* ONE DETAIL LINE PER SELECTED FUEL STOP
097700******************************************************************
097800  R200-PRINT-DETAIL.
097900      MOVE STP-STOP-NO             TO RD-STOP-NO
098000      MOVE STP-STATION-NAME        TO RD-STATION-NAME
098100      MOVE STP-CITY                TO RD-CITY
098200      MOVE STP-STATE               TO RD-STATE
098300      MOVE STP-PRICE-PER-GALLON    TO RD-PRICE
098400      MOVE STP-DIST-FROM-START     TO RD-MILE-POST
098500      MOVE STP-DIST-FROM-ROUTE     TO RD-OFF-ROUTE
098600      MOVE STP-GALLONS-TO-ADD      TO RD-GALLONS
098700      MOVE STP-STOP-COST           TO RD-COST
098800  
098900      WRITE PRINT-LINE FROM RPT-DETAIL-LINE
099000              AFTER ADVANCING 1 LINE.
099100  R200-EXIT.
099200      EXIT.
099300  
099400******************************************************************
099500* FINAL TOTAL BLOCK, TAKEN FROM THE TRIP-SUMMARY RECORD JUST
099600* WRITTEN (REQ 93-071; ALWAYS PRINTED PER REQ 04-118)
099700******************************************************************
099800  R300-PRINT-TOTALS.
099900      MOVE SUM-TOTAL-DISTANCE-MILES    TO RT-TOT-DISTANCE
100000      MOVE SUM-TOTAL-GALLONS-NEEDED    TO RT-GALLONS-NEEDED
100100      MOVE SUM-TOTAL-GALLONS-PURCHASED TO RT-GALLONS-BOUGHT
100200      MOVE SUM-TOTAL-FUEL-COST         TO RT-TOTAL-COST
100300      MOVE SUM-AVG-PRICE-PER-GALLON    TO RT-AVG-PRICE
100400      MOVE SUM-NUMBER-OF-STOPS         TO RT-STOP-COUNT
100500  
100600      WRITE PRINT-LINE FROM SPACES
100700              AFTER ADVANCING 2 LINES
100800      WRITE PRINT-LINE FROM RPT-TOTAL-LINE-1
100900              AFTER ADVANCING 1 LINE
101000      WRITE PRINT-LINE FROM RPT-TOTAL-LINE-2
101100              AFTER ADVANCING 1 LINE
101200      WRITE PRINT-LINE FROM RPT-TOTAL-LINE-3
101300              AFTER ADVANCING 1 LINE.
101400  R300-EXIT.
101500      EXIT.

000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =FRLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900 
001000  IDENTIFICATION DIVISION.
001100 
001200  PROGRAM-ID.        FRLOAD0O.
001300  AUTHOR.            R MCNULTY.
001400  INSTALLATION.      STATE DOT - DATA PROCESSING DIVISION.
001500  DATE-WRITTEN.      1987-06-11.
001600  DATE-COMPILED.
001700  SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
001800 
001900 
002000*****************************************************************
002100* LAST CHANGED     :: 2004-11-03
002200* LAST VERSION     :: A.06.00
002300* SHORT DESCRIPTION :: LOAD STATION-RAW FEED INTO STATION-MASTER
002400*
002500* CHANGE HISTORY (UPDATE VERSION/DATE IN K-MODUL BEFORE NEXT
002600*                 RECOMPILE)
002700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002800*----------------------------------------------------------------*
002900* VERS.  | DATE       | BY  | COMMENT                            *
003000*--------|------------|-----|------------------------------------*
003100*A.00.00 | 1987-06-11 | RMN | ORIGINAL - LOADS OPIS RACK FEED
003200*        |            |     | INTO STATION MASTER, NO DEDUP YET
003300*--------|------------|-----|------------------------------------*
003400*A.01.00 | 1988-02-24 | RMN | REQ 87-441 ADD RETAIL-PRICE EDIT,
003500*        |            |     | REJECT NON-NUMERIC PRICE RECORDS
003600*--------|------------|-----|------------------------------------*
003700*A.02.00 | 1991-09-17 | JHL | REQ 91-118 DUPLICATE STATION CHECK
003800*        |            |     | ON OPIS-ID/NAME/PRICE PER AUDIT
003900*--------|------------|-----|------------------------------------*
004000*A.03.00 | 1994-04-05 | JHL | REQ 94-072 TRIM LEADING BLANKS ON
004100*        |            |     | NAME/ADDRESS/CITY/STATE FIELDS
004200*--------|------------|-----|------------------------------------*
004300*A.04.00 | 1998-11-30 | DKO | Y2K REMEDIATION - REVIEWED ALL DATE
004400*        |            |     | FIELDS, NONE PRESENT IN THIS MODULE.
004500*        |            |     | NO CODE CHANGE REQUIRED - SIGNED OFF
004600*--------|------------|-----|------------------------------------*
004700*A.05.00 | 2001-07-19 | PAG | REQ 01-233 RAISE DEDUP TABLE SIZE TO
004800*        |            |     | 20000 ENTRIES, STATE FEED VOLUME UP
004900*--------|------------|-----|------------------------------------*
005000*A.06.00 | 2004-11-03 | PAG | REQ 04-190 STATION-ID NOW ASSIGNED
005100*        |            |     | HERE INSTEAD OF BY OPERATOR SCRIPT
005200*----------------------------------------------------------------*
005300*
005400* PROGRAM DESCRIPTION
005500* -------------------
005600*
005700* READS THE OPIS RACK-PRICE EXTRACT (STATION-RAW) AND BUILDS THE
005800* STATION MASTER FILE (STATION-MASTER) USED BY THE TRIP OPTIMIZER
005900* RUN.  DUPLICATE RAW RECORDS SHARING OPIS-ID, STATION NAME AND
006000* RETAIL PRICE ARE DROPPED.  RECORDS WITH A NON-NUMERIC RETAIL
006100* PRICE ARE REJECTED AND COUNTED.  NAME/ADDRESS/CITY/STATE ARE
006200* LEFT-JUSTIFIED (TRIMMED OF LEADING BLANKS) BEFORE THEY ARE
006300* STORED.  COORD-FLAG IS SET TO "N" ON EVERY STATION WRITTEN --
006400* FRGEOC0O ASSIGNS LATITUDE/LONGITUDE IN A LATER STEP.
006500*
006600******************************************************************
006700 
006800  ENVIRONMENT DIVISION.
006900  CONFIGURATION SECTION.
007000  SPECIAL-NAMES.
007100      SWITCH-15 IS ANZEIGE-VERSION
007200          ON STATUS IS SHOW-VERSION
007300      C01 IS TOP-OF-FORM
007400      CLASS ALPHNUM IS "0123456789"
007500                       "abcdefghijklmnopqrstuvwxyz"
007600                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007700                       " .,;-_!$%&/=*+".
007800 
007900  INPUT-OUTPUT SECTION.
008000  FILE-CONTROL.
008100      SELECT STATION-RAW    ASSIGN TO STATRAW
008200          ORGANIZATION IS LINE SEQUENTIAL
008300          FILE STATUS  IS FILE-STATUS.
008400      SELECT STATION-MASTER ASSIGN TO STATMSTR
008500          FILE STATUS  IS FILE-STATUS.
008600 
008700  DATA DIVISION.
008800  FILE SECTION.
008900  FD  STATION-RAW
009000      LABEL RECORDS ARE STANDARD.
009100      COPY FRRAWST OF "=FRLIB".
009200 
009300  FD  STATION-MASTER
009400      LABEL RECORDS ARE STANDARD.
009500      COPY FRSTATN OF "=FRLIB".
009600 
009700  WORKING-STORAGE SECTION.
009800*----------------------------------------------------------------*
009900* COMP-FELDER: PREFIX Cn, N = NUMBER OF DIGITS
010000*----------------------------------------------------------------*
010100  01          COMP-FELDER.
010200      05      C4-I1               PIC S9(04) COMP.
010300      05      C4-LEN              PIC S9(04) COMP.
010400      05      C7-STATION-ID       PIC S9(07) COMP VALUE ZERO.
010500      05      C9-COUNT            PIC S9(09) COMP VALUE ZERO.
010600      05      C9-REJECTS          PIC S9(09) COMP VALUE ZERO.
010700      05      C9-DUPLICATES       PIC S9(09) COMP VALUE ZERO.
010800      05      C9-MAX-STATIONS     PIC S9(09) COMP VALUE 20000.
010900      05      FILLER              PIC X(01).
011000 
011100*----------------------------------------------------------------*
011200* DISPLAY-FELDER: PREFIX D
011300*----------------------------------------------------------------*
011400  01          DISPLAY-FELDER.
011500      05      D-NUM7              PIC  Z(06)9.
011600      05      D-NUM9              PIC  Z(08)9.
011700      05      FILLER              PIC X(01).
011800 
011900*----------------------------------------------------------------*
012000* FIELDS WITH CONSTANT CONTENT -- PREFIX K
012100*----------------------------------------------------------------*
012200  01          KONSTANTE-FELDER.
012300      05      K-MODUL             PIC X(08)   VALUE "FRLOAD0O".
012400      05      K-COORD-MISSING     PIC X(01)   VALUE "N".
012500      05      FILLER              PIC X(01).
012600 
012700*----------------------------------------------------------------*
012800* CONDITIONAL-FELDER
012900*----------------------------------------------------------------*
013000  01          SCHALTER.
013100      05      FILE-STATUS         PIC X(02).
013200          88  FILE-OK                         VALUE "00".
013300          88  FILE-EOF                        VALUE "10".
013400          88  FILE-NOK                        VALUE "01" THRU "09"
013500                                               "11" THRU "99".
013600      05      FILE-STATUS-BYTES REDEFINES FILE-STATUS.
013700          10  FILE-STATUS-1       PIC X.
013800          10  FILE-STATUS-2       PIC X.
013900      05      RAW-EOF-SW          PIC 9       VALUE ZERO.
014000          88  RAW-EOF                         VALUE 1.
014100      05      DUP-FOUND-SW        PIC 9       VALUE ZERO.
014200          88  DUP-FOUND                       VALUE 1.
014300          88  DUP-NOT-FOUND                   VALUE ZERO.
014400      05      PRG-STATUS          PIC 9.
014500          88  PRG-OK                          VALUE ZERO.
014600          88  PRG-NOK                         VALUE 1 THRU 9.
014700          88  PRG-ABBRUCH                     VALUE 2.
014800      05      FILLER              PIC X(01).
014900 
015000*----------------------------------------------------------------*
015100* OTHER WORK FIELDS -- PREFIX W
015200*----------------------------------------------------------------*
015300  01          WORK-FELDER.
015400      05      W-TRIM-AREA         PIC X(40).
015500      05      W-TRIM-SIZE         PIC S9(04) COMP.
015600      05      W-TRIM-LEAD         PIC S9(04) COMP.
015700      05      W-CAND-KEY-GROUP.
015800          10  W-CAND-OPIS-ID      PIC 9(09).
015900          10  W-CAND-NAME         PIC X(40).
016000          10  W-CAND-PRICE        PIC S9(02)V9(08).
016100      05      W-CAND-KEY REDEFINES W-CAND-KEY-GROUP
016200                                  PIC X(59).
016300      05      FILLER              PIC X(01).
016400 
016500*----------------------------------------------------------------*
016600* DEDUP-TABLE -- IN-MEMORY KEY LIST, ONE ENTRY PER STATION KEPT
016700* (ORDER OF ARRIVAL IN THE RAW FEED)
016800*----------------------------------------------------------------*
016900  01          DEDUP-TABLE.
017000      05      DEDUP-ENTRY         OCCURS 20000 TIMES
017100                                  INDEXED BY DEDUP-NDX.
017200          10  DEDUP-OPIS-ID       PIC 9(09).
017300          10  DEDUP-NAME          PIC X(40).
017400          10  DEDUP-PRICE         PIC S9(02)V9(08).
017500  01          DEDUP-TABLE-KEYS REDEFINES DEDUP-TABLE.
017600      05      DEDUP-KEY           OCCURS 20000 TIMES
017700                                  INDEXED BY DEDUP-KEY-NDX
017800                                  PIC X(59).
017900 
018000  EXTENDED-STORAGE SECTION.
018100  PROCEDURE DIVISION.
018200 
018300******************************************************************
018400* CONTROL PARAGRAPH
018500******************************************************************
018600  A100-CONTROL.
018700      IF  SHOW-VERSION
018800          DISPLAY K-MODUL " VOM: " FUNCTION WHEN-COMPILED
018900          STOP RUN
019000      END-IF
019100 
019200      PERFORM B000-INITIALIZE THRU B000-EXIT
019300      IF  PRG-ABBRUCH
019400          STOP RUN
019500      END-IF
019600 
019700      PERFORM B100-PROCESS THRU B100-EXIT
019800 
019900      PERFORM B090-TERMINATE THRU B090-EXIT
020000      STOP RUN.
020100  A100-EXIT.
020200      EXIT.
020300 
020400******************************************************************
020500* INITIALIZE -- OPEN FILES, ZERO COUNTERS, PRIME THE READ
020600******************************************************************
020700  B000-INITIALIZE.
020800      INITIALIZE SCHALTER
020900                 COMP-FELDER
021000      PERFORM F100-OPEN-FILES THRU F100-EXIT.
021100  B000-EXIT.
021200      EXIT.
021300 
021400******************************************************************
021500* PROCESS -- ONE PASS OVER THE RAW FEED
021600******************************************************************
021700  B100-PROCESS.
021800      PERFORM C100-EDIT-RAW-RECORD THRU C100-EXIT
021900              UNTIL RAW-EOF.
022000  B100-EXIT.
022100      EXIT.
022200 
022300******************************************************************
022400* TERMINATE -- CLOSE FILES, REPORT COUNTS TO SYSOUT
022500******************************************************************
022600  B090-TERMINATE.
022700      CLOSE STATION-RAW
022800            STATION-MASTER
022900 
023000      MOVE C9-COUNT      TO D-NUM9
023100      DISPLAY "FRLOAD0O - STATIONS WRITTEN . . . . . " D-NUM9
023200      MOVE C9-DUPLICATES TO D-NUM9
023300      DISPLAY "FRLOAD0O - DUPLICATES DROPPED  . . . . " D-NUM9
023400      MOVE C9-REJECTS    TO D-NUM9
023500      DISPLAY "FRLOAD0O - BAD PRICE REJECTS . . . . . " D-NUM9.
023600  B090-EXIT.
023700      EXIT.
023800 
023900******************************************************************
024000* EDIT-RAW-RECORD -- VALIDATE, TRIM, DEDUP, WRITE ONE STATION
024100******************************************************************
024200  C100-EDIT-RAW-RECORD.
024300      IF  RAW-RETAIL-PRICE NOT NUMERIC
024400          ADD 1 TO C9-REJECTS
024500      ELSE
024600          MOVE RAW-STATION-NAME TO W-TRIM-AREA
024700          MOVE 40               TO W-TRIM-SIZE
024800          PERFORM H100-TRIM-FIELDS THRU H100-EXIT
024900          MOVE W-TRIM-AREA      TO RAW-STATION-NAME
025000 
025100          MOVE RAW-ADDRESS      TO W-TRIM-AREA
025200          MOVE 40               TO W-TRIM-SIZE
025300          PERFORM H100-TRIM-FIELDS THRU H100-EXIT
025400          MOVE W-TRIM-AREA      TO RAW-ADDRESS
025500 
025600          MOVE SPACES           TO W-TRIM-AREA
025700          MOVE RAW-CITY         TO W-TRIM-AREA(1:25)
025800          MOVE 25               TO W-TRIM-SIZE
025900          PERFORM H100-TRIM-FIELDS THRU H100-EXIT
026000          MOVE W-TRIM-AREA(1:25) TO RAW-CITY
026100 
026200          MOVE SPACES           TO W-TRIM-AREA
026300          MOVE RAW-STATE        TO W-TRIM-AREA(1:2)
026400          MOVE 2                TO W-TRIM-SIZE
026500          PERFORM H100-TRIM-FIELDS THRU H100-EXIT
026600          MOVE W-TRIM-AREA(1:2) TO RAW-STATE
026700 
026800          MOVE RAW-OPIS-ID      TO W-CAND-OPIS-ID
026900          MOVE RAW-STATION-NAME TO W-CAND-NAME
027000          MOVE RAW-RETAIL-PRICE TO W-CAND-PRICE
027100          PERFORM C110-DUPLICATE-CHECK THRU C110-EXIT
027200 
027300          IF  DUP-FOUND
027400              ADD 1 TO C9-DUPLICATES
027500          ELSE
027600              PERFORM S100-STORE-DEDUP-KEY THRU S100-EXIT
027700              PERFORM U200-WRITE-MASTER-RECORD THRU U200-EXIT
027800          END-IF
027900      END-IF
028000 
028100      PERFORM F110-READ-RAW THRU F110-EXIT.
028200  C100-EXIT.
028300      EXIT.
028400 
028500******************************************************************
028600* DUPLICATE-CHECK -- SERIAL SCAN OF THE DEDUP TABLE
028700*                    (REQ 91-118)
028800******************************************************************
028900  C110-DUPLICATE-CHECK.
029000      MOVE ZERO TO DUP-FOUND-SW
029100      PERFORM C111-SCAN-ENTRY THRU C111-EXIT
029200              VARYING C4-I1 FROM 1 BY 1
029300              UNTIL C4-I1 > C9-COUNT OR DUP-FOUND.
029400  C110-EXIT.
029500      EXIT.
029600 
029700  C111-SCAN-ENTRY.
029800      IF  DEDUP-KEY (C4-I1) = W-CAND-KEY
029900          MOVE 1 TO DUP-FOUND-SW
030000      END-IF.
030100  C111-EXIT.
030200      EXIT.
030300 
030400******************************************************************
030500* OPEN-FILES -- OPEN AND PRIME THE FIRST READ
030600******************************************************************
030700  F100-OPEN-FILES.
030800      OPEN INPUT  STATION-RAW
030900      IF  FILE-NOK
031000          DISPLAY "FRLOAD0O - CANNOT OPEN STATRAW " FILE-STATUS
031100          SET PRG-ABBRUCH TO TRUE
031200      END-IF
031300 
031400      OPEN OUTPUT STATION-MASTER
031500      IF  FILE-NOK
031600          DISPLAY "FRLOAD0O - CANNOT OPEN STATMSTR" FILE-STATUS
031700          SET PRG-ABBRUCH TO TRUE
031800      END-IF
031900 
032000      IF  NOT PRG-ABBRUCH
032100          PERFORM F110-READ-RAW THRU F110-EXIT
032200      END-IF.
032300  F100-EXIT.
032400      EXIT.
032500 
032600  F110-READ-RAW.
032700      READ STATION-RAW
032800          AT END
032900              SET RAW-EOF TO TRUE
033000      END-READ.
033100  F110-EXIT.
033200      EXIT.
033300 
033400******************************************************************
033500* TRIM-FIELDS -- LEFT-JUSTIFY A WORK FIELD, DROPPING LEADING
033600*                BLANKS (REQ 94-072).  W-TRIM-AREA/W-TRIM-SIZE
033700*                ARE SET BY THE CALLER BEFORE THIS IS PERFORMED.
033800******************************************************************
033900  H100-TRIM-FIELDS.
034000      MOVE ZERO TO W-TRIM-LEAD
034100      INSPECT W-TRIM-AREA(1:W-TRIM-SIZE)
034200              TALLYING W-TRIM-LEAD FOR LEADING SPACE
034300 
034400      IF  W-TRIM-LEAD > ZERO
034500          IF  W-TRIM-LEAD < W-TRIM-SIZE
034600              MOVE W-TRIM-AREA(W-TRIM-LEAD + 1: W-TRIM-SIZE
034700                                               - W-TRIM-LEAD)
034800                                 TO W-TRIM-AREA(1: W-TRIM-SIZE
034900                                               - W-TRIM-LEAD)
035000              MOVE SPACES        TO W-TRIM-AREA(W-TRIM-SIZE
035100                                               - W-TRIM-LEAD + 1:
035200                                                 W-TRIM-LEAD)
035300          ELSE
035400              MOVE SPACES TO W-TRIM-AREA(1:W-TRIM-SIZE)
035500          END-IF
035600      END-IF.
035700  H100-EXIT.
035800      EXIT.
035900 
036000******************************************************************
036100* STORE-DEDUP-KEY -- APPEND THE ACCEPTED KEY TO THE IN-MEMORY
036200*                    TABLE (REQ 01-233 -- 20000 ENTRY CAPACITY)
036300******************************************************************
036400  S100-STORE-DEDUP-KEY.
036500      IF  C9-COUNT >= C9-MAX-STATIONS
036600          DISPLAY "FRLOAD0O - DEDUP TABLE FULL AT" C9-MAX-STATIONS
036700          SET PRG-ABBRUCH TO TRUE
036800      ELSE
036900          ADD 1 TO C9-COUNT
037000          MOVE W-CAND-KEY     TO DEDUP-KEY     (C9-COUNT)
037100      END-IF.
037200  S100-EXIT.
037300      EXIT.
037400 
037500******************************************************************
037600* WRITE-MASTER-RECORD -- ASSIGN STATION-ID, BUILD AND WRITE THE
037700*                        MASTER RECORD (REQ 04-190)
037800******************************************************************
037900  U200-WRITE-MASTER-RECORD.
038000      ADD 1 TO C7-STATION-ID
038100      MOVE C7-STATION-ID    TO FRM-STATION-ID
038200      MOVE RAW-OPIS-ID      TO FRM-OPIS-ID
038300      MOVE RAW-STATION-NAME TO FRM-STATION-NAME
038400      MOVE RAW-ADDRESS      TO FRM-ADDRESS
038500      MOVE RAW-CITY         TO FRM-CITY
038600      MOVE RAW-STATE        TO FRM-STATE
038700      MOVE RAW-RACK-ID      TO FRM-RACK-ID
038800      MOVE RAW-RETAIL-PRICE TO FRM-RETAIL-PRICE
038900      MOVE ZERO             TO FRM-LATITUDE
039000                               FRM-LONGITUDE
039100      MOVE K-COORD-MISSING  TO FRM-COORD-FLAG
039200      MOVE SPACES           TO FILLER OF FR-STATION-MASTER-REC
039300 
039400      WRITE FR-STATION-MASTER-REC
039500      IF  FILE-NOK
039600          DISPLAY "FRLOAD0O - WRITE ERROR " FILE-STATUS
039700                  " ON STATION " D-NUM7
039800          SET PRG-ABBRUCH TO TRUE
039900      END-IF.
040000  U200-EXIT.
040100      EXIT.

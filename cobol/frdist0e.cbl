000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =FRLIB
000400?SEARCH  =TALMATH
000500?NOLMAP, SYMBOLS, INSPECT
000600?SAVE ALL
000700?SAVEABEND
000800?CHECK 3
000900  
001000  IDENTIFICATION DIVISION.
001100  
001200  PROGRAM-ID.        FRDIST0M.
001300  AUTHOR.            T HALVORSEN.
001400  INSTALLATION.      STATE DOT - DATA PROCESSING DIVISION.
001500  DATE-WRITTEN.      1993-04-14.
001600  DATE-COMPILED.
001700  SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
001800  
001900  
002000*****************************************************************
002100* LAST CHANGED     :: 2005-06-14
002200* LAST VERSION     :: A.02.00
002300* SHORT DESCRIPTION :: STATION DISTANCE-ALONG-ROUTE CALCULATOR
002400*
002500* CHANGE HISTORY (UPDATE VERSION/DATE IN K-MODUL BEFORE NEXT
002600*                 RECOMPILE)
002700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002800*----------------------------------------------------------------*
002900* VERS.  | DATE       | BY  | COMMENT                            *
003000*--------|------------|-----|------------------------------------*
003100*A.00.00 | 1993-04-14 | TRH | ORIGINAL - WRITTEN FOR THE CORRIDOR
003200*        |            |     | STOP-PLANNER PROJECT (REQ 93-071)
003300*--------|------------|-----|------------------------------------*
003400*A.01.00 | 1999-02-08 | DKO | Y2K REMEDIATION - REVIEWED ALL DATE
003500*        |            |     | FIELDS, NONE PRESENT IN THIS MODULE.
003600*        |            |     | NO CODE CHANGE REQUIRED - SIGNED OFF
003700*----------------------------------------------------------------*
003800*A.02.00 | 2005-06-14 | PAG | REQ 05-077 AUDIT FDG -- SEGMENT AND
003900*        |            |     | STATION WORK FIELDS WERE COMP-2,
004000*        |            |     | NOT SHOP STANDARD.  RECAST AS FIXED
004100*        |            |     | POINT DECIMAL MATCHING THE MILEAGE
004200*        |            |     | PRECISION OF GEOM-DISTANCE-MILES
004300*----------------------------------------------------------------*
004400*
004500* PROGRAM DESCRIPTION
004600* -------------------
004700*
004800* CALLABLE MODULE.  GIVEN AN ORDERED ROUTE-POINT TABLE (PASSED IN
004900* THE LINKAGE) AND ONE STATION LAT/LON, WALKS EVERY SEGMENT OF THE
005000* ROUTE, ACCUMULATES CUMULATIVE ROUTE MILEAGE, AND FINDS THE
005100* SEGMENT WHOSE PERPENDICULAR DISTANCE TO THE STATION IS SMALLEST.
005200* RETURNS THE STATION'S DISTANCE-ALONG-ROUTE (MILES FROM THE START
005300* OF THE ROUTE TO THE NEAREST POINT ON THAT SEGMENT) AND ITS
005400* DISTANCE-FROM-ROUTE (THE PERPENDICULAR MILEAGE ITSELF).  ALL
005500* GREAT-CIRCLE AND POINT-TO-SEGMENT WORK IS DELEGATED TO FRGEOM0M.
005600*
005700******************************************************************
005800  
005900  ENVIRONMENT DIVISION.
006000  CONFIGURATION SECTION.
006100  SPECIAL-NAMES.
006200      SWITCH-15 IS ANZEIGE-VERSION
006300          ON STATUS IS SHOW-VERSION
006400      CLASS ALPHNUM IS "0123456789"
006500                       "abcdefghijklmnopqrstuvwxyz"
006600                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006700                       " .,;-_!$%&/=*+".
006800  
006900  DATA DIVISION.
007000  WORKING-STORAGE SECTION.
007100*----------------------------------------------------------------*
007200* FIELDS WITH CONSTANT CONTENT -- PREFIX K
007300*----------------------------------------------------------------*
007400  01          KONSTANTE-FELDER.
007500      05      K-MODUL             PIC X(08)   VALUE "FRDIST0M".
007600      05      K-MAX-ROUTE-POINTS  PIC S9(04) COMP VALUE +500.
007700      05      K-HIGH-SENTINEL     PIC S9(05)V9(04)
007800                                  VALUE 99999.9999.
007900      05      FILLER              PIC X(01).
008000  
008100*----------------------------------------------------------------*
008200* CONDITIONAL-FELDER
008300*----------------------------------------------------------------*
008400  01          SCHALTER.
008500      05      PRG-STATUS          PIC 9.
008600          88  PRG-OK                          VALUE ZERO.
008700          88  PRG-ABBRUCH                     VALUE 2.
008800      05      FOUND-MIN-SW        PIC X(01).
008900          88  FOUND-MIN-YES                   VALUE "Y".
009000          88  FOUND-MIN-NO                    VALUE "N".
009100      05      FILLER              PIC X(01).
009200  
009300*----------------------------------------------------------------*
009400* SEGMENT / STATION WORK FIELDS -- PREFIX W, FIXED-POINT DISPLAY
009500* (REQ 05-077 -- WAS COMP-2, RECAST TO SHOP-STANDARD DECIMAL)
009600*----------------------------------------------------------------*
009700  01          W-CALC-FELDER.
009800      05      W-CUM-DISTANCE      PIC S9(05)V9(04).
009900      05      W-SEG-DIST          PIC S9(05)V9(04).
010000      05      W-PERP-DIST         PIC S9(05)V9(04).
010100      05      W-MIN-PERP-DIST     PIC S9(05)V9(04).
010200      05      W-D1                PIC S9(05)V9(04).
010300      05      W-D2                PIC S9(05)V9(04).
010400      05      W-RAW               PIC S9(05)V9(04).
010500      05      W-T-FRACTION        PIC S9(01)V9(04).
010600      05      W-T-OFFSET          PIC S9(05)V9(04).
010700      05      W-BEST-DIST-ALONG   PIC S9(05)V9(04).
010800      05      W-BEST-DIST-FROM    PIC S9(05)V9(04).
010900      05      FILLER              PIC X(01).
011000  
011100*----------------------------------------------------------------*
011200* LOCAL COPY OF THE FRGEOM0M LINKAGE, USED TO CALL THAT MODULE
011300*----------------------------------------------------------------*
011400  01          GEOM-LINK-REC.
011500      05      GEOM-FUNCTION       PIC X(01).
011600      05      GEOM-RC             PIC S9(04) COMP.
011700      05      GEOM-LAT1           PIC S9(03)V9(06).
011800      05      GEOM-LON1           PIC S9(03)V9(06).
011900      05      GEOM-LAT2           PIC S9(03)V9(06).
012000      05      GEOM-LON2           PIC S9(03)V9(06).
012100      05      GEOM-SEG-X1         PIC S9(03)V9(06).
012200      05      GEOM-SEG-Y1         PIC S9(03)V9(06).
012300      05      GEOM-SEG-X2         PIC S9(03)V9(06).
012400      05      GEOM-SEG-Y2         PIC S9(03)V9(06).
012500      05      GEOM-DISTANCE-MILES PIC S9(05)V9(04).
012600      05      FILLER              PIC X(01).
012700  01          GEOM-LINK-REC-BYTES REDEFINES GEOM-LINK-REC
012800                                  PIC X(85).
012900  
013000  LINKAGE SECTION.
013100*-->    Passed from calling program (FRTRIP0O)
013200  01     LINK-REC.
013300      05  LINK-HDR.
013400          10  LINK-RC             PIC S9(04) COMP.
013500          10  LINK-POINT-COUNT    PIC S9(04) COMP.
013600          10  FILLER              PIC X(02).
013700      05  LINK-STATION-COORD.
013800          10  LINK-STA-LAT        PIC S9(03)V9(06).
013900          10  LINK-STA-LON        PIC S9(03)V9(06).
014000      05  LINK-STATION-BYTES REDEFINES LINK-STATION-COORD
014100                                  PIC X(18).
014200      05  LINK-RESULT.
014300          10  LINK-DIST-ALONG-ROUTE PIC S9(05)V9(02).
014400          10  LINK-DIST-FROM-ROUTE  PIC S9(04)V9(02).
014500      05  LINK-RESULT-BYTES REDEFINES LINK-RESULT
014600                                  PIC X(13).
014700      05  LINK-ROUTE-TABLE OCCURS 2 TO 500 TIMES
014800                            DEPENDING ON LINK-POINT-COUNT
014900                            INDEXED BY LINK-RTE-NDX.
015000          10  LINK-RTE-LON        PIC S9(03)V9(06).
015100          10  LINK-RTE-LAT        PIC S9(03)V9(06).
015200          10  FILLER              PIC X(02).
015300  
015400  PROCEDURE DIVISION USING LINK-REC.
015500******************************************************************
015600* CONTROL PARAGRAPH
015700******************************************************************
015800  A100-CONTROL.
015900      MOVE ZERO TO LINK-RC
016000      MOVE ZERO TO LINK-DIST-ALONG-ROUTE
016100      MOVE ZERO TO LINK-DIST-FROM-ROUTE
016200  
016300      IF  LINK-POINT-COUNT < 2
016400          MOVE 9999 TO LINK-RC
016500      ELSE
016600          PERFORM B100-WALK-SEGMENTS THRU B100-EXIT
016700      END-IF
016800  
016900      EXIT PROGRAM.
017000  A100-EXIT.
017100      EXIT.
017200  
017300******************************************************************
017400* WALK EVERY SEGMENT OF THE ROUTE, KEEPING THE CLOSEST ONE
017500******************************************************************
017600  B100-WALK-SEGMENTS.
017700      MOVE ZERO       TO W-CUM-DISTANCE
017800      MOVE K-HIGH-SENTINEL TO W-MIN-PERP-DIST
017900      MOVE ZERO       TO W-BEST-DIST-ALONG
018000      MOVE ZERO       TO W-BEST-DIST-FROM
018100      SET FOUND-MIN-NO TO TRUE
018200  
018300      PERFORM C100-EVALUATE-SEGMENT THRU C100-EXIT
018400              VARYING LINK-RTE-NDX FROM 1 BY 1
018500              UNTIL LINK-RTE-NDX > LINK-POINT-COUNT - 1
018600  
018700      COMPUTE LINK-DIST-ALONG-ROUTE ROUNDED = W-BEST-DIST-ALONG
018800      COMPUTE LINK-DIST-FROM-ROUTE  ROUNDED = W-BEST-DIST-FROM.
018900  B100-EXIT.
019000      EXIT.
019100  
019200******************************************************************
019300* EVALUATE ONE SEGMENT (LINK-RTE-NDX TO LINK-RTE-NDX + 1)
019400******************************************************************
019500  C100-EVALUATE-SEGMENT.
019600      MOVE LINK-RTE-LAT(LINK-RTE-NDX)       TO GEOM-LAT1
019700      MOVE LINK-RTE-LON(LINK-RTE-NDX)       TO GEOM-LON1
019800      MOVE LINK-RTE-LAT(LINK-RTE-NDX + 1)   TO GEOM-LAT2
019900      MOVE LINK-RTE-LON(LINK-RTE-NDX + 1)   TO GEOM-LON2
020000      MOVE "H" TO GEOM-FUNCTION
020100      CALL "FRGEOM0M" USING GEOM-LINK-REC
020200      MOVE GEOM-DISTANCE-MILES TO W-SEG-DIST
020300  
020400      MOVE LINK-STA-LAT TO GEOM-LAT1
020500      MOVE LINK-STA-LON TO GEOM-LON1
020600      MOVE LINK-RTE-LON(LINK-RTE-NDX)       TO GEOM-SEG-X1
020700      MOVE LINK-RTE-LAT(LINK-RTE-NDX)       TO GEOM-SEG-Y1
020800      MOVE LINK-RTE-LON(LINK-RTE-NDX + 1)   TO GEOM-SEG-X2
020900      MOVE LINK-RTE-LAT(LINK-RTE-NDX + 1)   TO GEOM-SEG-Y2
021000      MOVE "P" TO GEOM-FUNCTION
021100      CALL "FRGEOM0M" USING GEOM-LINK-REC
021200      MOVE GEOM-DISTANCE-MILES TO W-PERP-DIST
021300  
021400      IF  W-PERP-DIST < W-MIN-PERP-DIST
021500          MOVE W-PERP-DIST TO W-MIN-PERP-DIST
021600          SET FOUND-MIN-YES TO TRUE
021700          PERFORM D100-COMPUTE-OFFSET THRU D100-EXIT
021800          COMPUTE W-BEST-DIST-ALONG ROUNDED =
021900                  W-CUM-DISTANCE + W-T-OFFSET
022000          MOVE W-PERP-DIST TO W-BEST-DIST-FROM
022100      END-IF
022200 
022300      COMPUTE W-CUM-DISTANCE ROUNDED =
022400              W-CUM-DISTANCE + W-SEG-DIST.
022500  C100-EXIT.
022600      EXIT.
022700  
022800******************************************************************
022900* COMPUTE THE ALONG-SEGMENT MILEAGE OFFSET "T" FOR THE CURRENT
023000* BEST SEGMENT (D1/D2/S TRIANGULATION, PER REQ 93-071)
023100******************************************************************
023200  D100-COMPUTE-OFFSET.
023300      MOVE LINK-STA-LAT TO GEOM-LAT1
023400      MOVE LINK-STA-LON TO GEOM-LON1
023500      MOVE LINK-RTE-LAT(LINK-RTE-NDX) TO GEOM-LAT2
023600      MOVE LINK-RTE-LON(LINK-RTE-NDX) TO GEOM-LON2
023700      MOVE "H" TO GEOM-FUNCTION
023800      CALL "FRGEOM0M" USING GEOM-LINK-REC
023900      MOVE GEOM-DISTANCE-MILES TO W-D1
024000  
024100      MOVE LINK-STA-LAT TO GEOM-LAT1
024200      MOVE LINK-STA-LON TO GEOM-LON1
024300      MOVE LINK-RTE-LAT(LINK-RTE-NDX + 1) TO GEOM-LAT2
024400      MOVE LINK-RTE-LON(LINK-RTE-NDX + 1) TO GEOM-LON2
024500      MOVE "H" TO GEOM-FUNCTION
024600      CALL "FRGEOM0M" USING GEOM-LINK-REC
024700      MOVE GEOM-DISTANCE-MILES TO W-D2
024800  
024900      IF  W-SEG-DIST = 0
025000          MOVE ZERO TO W-T-OFFSET
025100      ELSE
025200          COMPUTE W-RAW ROUNDED = ((W-D1 * W-D1) - (W-D2 * W-D2)
025300                         +  (W-SEG-DIST * W-SEG-DIST))
025400                        / (2 * W-SEG-DIST)
025500          COMPUTE W-T-FRACTION ROUNDED = W-RAW / W-SEG-DIST
025600          IF  W-T-FRACTION < 0
025700              MOVE 0 TO W-T-FRACTION
025800          ELSE
025900              IF  W-T-FRACTION > 1
026000                  MOVE 1 TO W-T-FRACTION
026100              END-IF
026200          END-IF
026300          COMPUTE W-T-OFFSET ROUNDED = W-T-FRACTION * W-SEG-DIST
026400      END-IF.
026500  D100-EXIT.
026600      EXIT.

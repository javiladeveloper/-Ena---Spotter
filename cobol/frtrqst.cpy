000100*----------------------------------------------------------------*
000200* FRTRQST  -- TRIP REQUEST RECORD  (TRIP-REQUEST FILE, ONE RECORD)
000300* REFERENCED BY:  FRTRIP0O
000400*----------------------------------------------------------------*
000500 01  FR-TRIP-REQUEST-REC.
000600     05  TRQ-TOTAL-DISTANCE       PIC S9(05)V9(02).
000700     05  TRQ-START-FUEL-LEVEL     PIC SV9(04).
000800     05  TRQ-MAX-RANGE            PIC S9(04)V9(01).
000900     05  TRQ-MPG                  PIC S9(03)V9(01).
001000     05  FILLER                   PIC X(10).

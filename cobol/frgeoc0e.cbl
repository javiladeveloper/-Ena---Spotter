000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =FRLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900 
001000  IDENTIFICATION DIVISION.
001100 
001200  PROGRAM-ID.        FRGEOC0O.
001300  AUTHOR.            J LEWANDOWSKI.
001400  INSTALLATION.      STATE DOT - DATA PROCESSING DIVISION.
001500  DATE-WRITTEN.      1991-10-02.
001600  DATE-COMPILED.
001700  SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
001800 
001900 
002000*****************************************************************
002100* LAST CHANGED     :: 2005-07-01
002200* LAST VERSION     :: A.04.00
002300* SHORT DESCRIPTION :: FILL IN MISSING LAT/LON BY STATE CENTROID
002400*
002500* CHANGE HISTORY (UPDATE VERSION/DATE IN K-MODUL BEFORE NEXT
002600*                 RECOMPILE)
002700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002800*----------------------------------------------------------------*
002900* VERS.  | DATE       | BY  | COMMENT                            *
003000*--------|------------|-----|------------------------------------*
003100*A.00.00 | 1991-10-02 | JHL | ORIGINAL - FALLBACK GEOCODE OF
003200*        |            |     | STATIONS WITH NO SURVEYED COORDS
003300*--------|------------|-----|------------------------------------*
003400*A.01.00 | 1995-08-08 | JHL | REQ 95-206 PER-STATE COUNT REPORT
003500*        |            |     | ADDED FOR AUDIT OF COVERAGE FEED
003600*--------|------------|-----|------------------------------------*
003700*A.02.00 | 1998-12-11 | DKO | Y2K REMEDIATION - REVIEWED ALL DATE
003800*        |            |     | FIELDS, NONE PRESENT IN THIS MODULE.
003900*        |            |     | NO CODE CHANGE REQUIRED - SIGNED OFF
004000*--------|------------|-----|------------------------------------*
004100*A.03.00 | 2003-05-14 | PAG | REQ 03-088 WARN AND SKIP WHEN A
004200*        |            |     | STATE CODE IS NOT IN THE CENTROID
004300*        |            |     | TABLE INSTEAD OF ABENDING THE RUN
004400*--------|------------|-----|------------------------------------*
004500*A.04.00 | 2005-07-01 | PAG | REQ 05-101 AUDIT FDG -- PER-STATE
004600*        |            |     | REPORT DID NOT ROLL UP TO A FINAL
004700*        |            |     | WITH/WITHOUT COORDINATES FIGURE FOR
004800*        |            |     | THE WHOLE MASTER.  ADDED FINAL TOTAL
004900*        |            |     | COUNTERS, ACCUMULATED AFTER THE
005000*        |            |     | REWRITE SO PRE-EXISTING "Y" RECORDS
005100*        |            |     | ARE COUNTED TOO, NOT JUST THIS RUN'S
005200*        |            |     | NEWLY GEOCODED ONES
005300*----------------------------------------------------------------*
005400*
005500* PROGRAM DESCRIPTION
005600* -------------------
005700*
005800* SECOND PASS OVER STATION-MASTER, RUN AFTER FRLOAD0O.  EVERY
005900* STATION STILL CARRYING COORD-FLAG = "N" (NO SURVEYED LOCATION
006000* ON THE OPIS EXTRACT) IS ASSIGNED THE CENTROID LATITUDE AND
006100* LONGITUDE OF ITS STATE FROM THE FIXED CENTROID TABLE (FRCNTRD).
006200* STATIONS ALREADY CARRYING COORD-FLAG = "Y" PASS THROUGH
006300* UNCHANGED.  A PER-STATE COUNT OF STATIONS GEOCODED THIS WAY,
006400* PLUS THE FINAL WITH/WITHOUT COORDINATES TOTALS FOR THE WHOLE
006500* MASTER, ARE PRINTED TO SYSOUT AT END OF RUN FOR THE AUDIT.
006600*
006700******************************************************************
006800 
006900  ENVIRONMENT DIVISION.
007000  CONFIGURATION SECTION.
007100  SPECIAL-NAMES.
007200      SWITCH-15 IS ANZEIGE-VERSION
007300          ON STATUS IS SHOW-VERSION
007400      C01 IS TOP-OF-FORM
007500      CLASS ALPHNUM IS "0123456789"
007600                       "abcdefghijklmnopqrstuvwxyz"
007700                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007800                       " .,;-_!$%&/=*+".
007900 
008000  INPUT-OUTPUT SECTION.
008100  FILE-CONTROL.
008200      SELECT STATION-MASTER  ASSIGN TO STATMSTR
008300          FILE STATUS  IS FILE-STATUS.
008400 
008500  DATA DIVISION.
008600  FILE SECTION.
008700  FD  STATION-MASTER
008800      LABEL RECORDS ARE STANDARD.
008900      COPY FRSTATN OF "=FRLIB".
009000 
009100  WORKING-STORAGE SECTION.
009200*----------------------------------------------------------------*
009300* COMP-FELDER: PREFIX Cn, N = NUMBER OF DIGITS
009400*----------------------------------------------------------------*
009500  01          COMP-FELDER.
009600      05      C2-STATE-CT-IX      PIC S9(02) COMP.
009700      05      C9-READ-COUNT       PIC S9(09) COMP VALUE ZERO.
009800      05      C9-GEOCODED-COUNT   PIC S9(09) COMP VALUE ZERO.
009900      05      C9-UNKNOWN-COUNT    PIC S9(09) COMP VALUE ZERO.
010000      05      C9-COORD-YES-FINAL  PIC S9(09) COMP VALUE ZERO.
010100      05      C9-COORD-NO-FINAL   PIC S9(09) COMP VALUE ZERO.
010200      05      FILLER              PIC X(01).
010300 
010400*----------------------------------------------------------------*
010500* DISPLAY-FELDER: PREFIX D
010600*----------------------------------------------------------------*
010700  01          DISPLAY-FELDER.
010800      05      D-NUM9              PIC  Z(08)9.
010900      05      FILLER              PIC X(01).
011000 
011100*----------------------------------------------------------------*
011200* FIELDS WITH CONSTANT CONTENT -- PREFIX K
011300*----------------------------------------------------------------*
011400  01          KONSTANTE-FELDER.
011500      05      K-MODUL             PIC X(08)  VALUE "FRGEOC0O".
011600      05      K-COORD-PRESENT     PIC X(01)  VALUE "Y".
011700      05      FILLER              PIC X(01).
011800  01          KONSTANTE-FELDER-BYTES REDEFINES KONSTANTE-FELDER
011900                                  PIC X(10).
012000 
012100*----------------------------------------------------------------*
012200* CONDITIONAL-FELDER
012300*----------------------------------------------------------------*
012400  01          SCHALTER.
012500      05      FILE-STATUS         PIC X(02).
012600          88  FILE-OK                         VALUE "00".
012700          88  FILE-EOF                        VALUE "10".
012800          88  FILE-NOK                        VALUE "01" THRU "09"
012900                                             "11" THRU "99".
013000      05      FILE-STATUS-BYTES REDEFINES FILE-STATUS.
013100          10  FILE-STATUS-1       PIC X.
013200          10  FILE-STATUS-2       PIC X.
013300      05      MASTER-EOF-SW       PIC 9       VALUE ZERO.
013400          88  MASTER-EOF                      VALUE 1.
013500      05      STATE-FOUND-SW      PIC 9       VALUE ZERO.
013600          88  STATE-FOUND                     VALUE 1.
013700          88  STATE-NOT-FOUND                 VALUE ZERO.
013800      05      PRG-STATUS          PIC 9.
013900          88  PRG-OK                          VALUE ZERO.
014000          88  PRG-NOK                         VALUE 1 THRU 9.
014100          88  PRG-ABBRUCH                     VALUE 2.
014200      05      FILLER              PIC X(01).
014300 
014400*----------------------------------------------------------------*
014500* OTHER WORK FIELDS -- PREFIX W
014600*----------------------------------------------------------------*
014700  01          WORK-FELDER.
014800      05      W-STATE-COUNT-TABLE.
014900          10  W-STATE-COUNT       OCCURS 51 TIMES
015000                                  INDEXED BY W-STATE-NDX
015100                                  PIC S9(07) COMP.
015200      05      W-STATE-COUNT-BYTES REDEFINES W-STATE-COUNT-TABLE
015300                                  PIC X(204).
015400      05      FILLER              PIC X(01).
015500 
015600*----------------------------------------------------------------*
015700* CENTROID LOOKUP TABLE (51 STATES + DC, FIXED VALUES)
015800*----------------------------------------------------------------*
015900  COPY FRCNTRD OF "=FRLIB".
016000 
016100  EXTENDED-STORAGE SECTION.
016200  PROCEDURE DIVISION.
016300 
016400******************************************************************
016500* CONTROL PARAGRAPH
016600******************************************************************
016700  A100-CONTROL.
016800      IF  SHOW-VERSION
016900          DISPLAY K-MODUL " VOM: " FUNCTION WHEN-COMPILED
017000          STOP RUN
017100      END-IF
017200 
017300      PERFORM B000-INITIALIZE THRU B000-EXIT
017400      IF  PRG-ABBRUCH
017500          STOP RUN
017600      END-IF
017700 
017800      PERFORM B100-PROCESS THRU B100-EXIT
017900 
018000      PERFORM B090-TERMINATE THRU B090-EXIT
018100      STOP RUN.
018200  A100-EXIT.
018300      EXIT.
018400 
018500******************************************************************
018600* INITIALIZE -- OPEN FILES, ZERO THE PER-STATE COUNT TABLE
018700******************************************************************
018800  B000-INITIALIZE.
018900      INITIALIZE SCHALTER
019000                 COMP-FELDER
019100      MOVE ZERO TO W-STATE-COUNT-BYTES
019200      PERFORM F100-OPEN-FILES THRU F100-EXIT.
019300  B000-EXIT.
019400      EXIT.
019500 
019600******************************************************************
019700* PROCESS -- ONE PASS OVER STATION-MASTER
019800******************************************************************
019900  B100-PROCESS.
020000      PERFORM C100-LOOKUP-CENTROID THRU C100-EXIT
020100              UNTIL MASTER-EOF.
020200  B100-EXIT.
020300      EXIT.
020400 
020500******************************************************************
020600* TERMINATE -- CLOSE FILES, PRINT COVERAGE REPORT (REQ 95-206)
020700******************************************************************
020800  B090-TERMINATE.
020900      CLOSE STATION-MASTER
021000 
021100      PERFORM U200-STATE-COUNT-REPORT THRU U200-EXIT
021200 
021300      MOVE C9-READ-COUNT      TO D-NUM9
021400      DISPLAY "FRGEOC0O - STATIONS READ  . . . . . . " D-NUM9
021500      MOVE C9-GEOCODED-COUNT  TO D-NUM9
021600      DISPLAY "FRGEOC0O - STATIONS GEOCODED BY STATE " D-NUM9
021700      MOVE C9-UNKNOWN-COUNT   TO D-NUM9
021800      DISPLAY "FRGEOC0O - UNKNOWN STATE CODE SKIPPED " D-NUM9
021900      MOVE C9-COORD-YES-FINAL TO D-NUM9
022000      DISPLAY "FRGEOC0O - FINAL STATIONS WITH COORDS  " D-NUM9
022100      MOVE C9-COORD-NO-FINAL  TO D-NUM9
022200      DISPLAY "FRGEOC0O - FINAL STATIONS W/O COORDS . " D-NUM9.
022300  B090-EXIT.
022400      EXIT.
022500 
022600******************************************************************
022700* LOOKUP-CENTROID -- ONE STATION-MASTER RECORD
022800******************************************************************
022900  C100-LOOKUP-CENTROID.
023000      ADD 1 TO C9-READ-COUNT
023100 
023200      IF  FRM-COORD-MISSING
023300          PERFORM S100-SEARCH-STATE-TABLE THRU S100-EXIT
023400          IF  STATE-FOUND
023500              MOVE CNT-LAT (CNT-NDX) TO FRM-LATITUDE
023600              MOVE CNT-LON (CNT-NDX) TO FRM-LONGITUDE
023700              MOVE K-COORD-PRESENT   TO FRM-COORD-FLAG
023800              ADD 1 TO C9-GEOCODED-COUNT
023900              ADD 1 TO W-STATE-COUNT (CNT-NDX)
024000          ELSE
024100              DISPLAY "FRGEOC0O - NO CENTROID FOR STATE: "
024200                      FRM-STATE
024300              ADD 1 TO C9-UNKNOWN-COUNT
024400          END-IF
024500      END-IF
024600 
024700      REWRITE FR-STATION-MASTER-REC
024800 
024900      IF  FRM-COORD-PRESENT
025000          ADD 1 TO C9-COORD-YES-FINAL
025100      ELSE
025200          ADD 1 TO C9-COORD-NO-FINAL
025300      END-IF
025400 
025500      PERFORM F110-READ-MASTER THRU F110-EXIT.
025600  C100-EXIT.
025700      EXIT.
025800 
025900******************************************************************
026000* OPEN-FILES -- OPEN AND PRIME THE FIRST READ
026100******************************************************************
026200  F100-OPEN-FILES.
026300      OPEN I-O    STATION-MASTER
026400      IF  FILE-NOK
026500          DISPLAY "FRGEOC0O - CANT OPEN STATNMSTR" FILE-STATUS
026600          SET PRG-ABBRUCH TO TRUE
026700      END-IF
026800 
026900      IF  NOT PRG-ABBRUCH
027000          PERFORM F110-READ-MASTER THRU F110-EXIT
027100      END-IF.
027200  F100-EXIT.
027300      EXIT.
027400 
027500  F110-READ-MASTER.
027600      READ STATION-MASTER
027700          AT END
027800              SET MASTER-EOF TO TRUE
027900      END-READ.
028000  F110-EXIT.
028100      EXIT.
028200 
028300******************************************************************
028400* SEARCH-STATE-TABLE -- LOCATE FRM-STATE IN THE CENTROID TABLE
028500******************************************************************
028600  S100-SEARCH-STATE-TABLE.
028700      MOVE ZERO TO STATE-FOUND-SW
028800      SET CNT-NDX TO 1
028900      SEARCH CNT-ENTRY
029000          AT END
029100              MOVE ZERO TO STATE-FOUND-SW
029200          WHEN CNT-STATE (CNT-NDX) = FRM-STATE
029300              MOVE 1 TO STATE-FOUND-SW
029400      END-SEARCH.
029500  S100-EXIT.
029600      EXIT.
029700 
029800******************************************************************
029900* STATE-COUNT-REPORT -- PRINT THE PER-STATE GEOCODE COUNTS
030000*                       (REQ 95-206)
030100******************************************************************
030200  U200-STATE-COUNT-REPORT.
030300      DISPLAY " "
030400      DISPLAY "FRGEOC0O - STATIONS GEOCODED BY CENTROID, BY STATE"
030500      PERFORM U210-PRINT-STATE-LINE THRU U210-EXIT
030600              VARYING C2-STATE-CT-IX FROM 1 BY 1
030700              UNTIL C2-STATE-CT-IX > 51.
030800  U200-EXIT.
030900      EXIT.
031000 
031100  U210-PRINT-STATE-LINE.
031200      IF  W-STATE-COUNT (C2-STATE-CT-IX) > ZERO
031300          MOVE W-STATE-COUNT (C2-STATE-CT-IX) TO D-NUM9
031400          DISPLAY "   " CNT-STATE (C2-STATE-CT-IX) ". ." D-NUM9
031500      END-IF.
031600  U210-EXIT.
031700      EXIT.

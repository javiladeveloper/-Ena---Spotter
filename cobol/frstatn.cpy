000100*----------------------------------------------------------------*
000200* FRSTATN  -- STATION MASTER STORED RECORD  (STATION-MASTER FILE)
000300* REFERENCED BY:  FRLOAD0O, FRGEOC0O, FRTRIP0O
000400* INTERNAL-ID KEYED SEQUENTIAL SCAN; NO INDEXED ACCESS REQUIRED.
000500*----------------------------------------------------------------*
000600 01  FR-STATION-MASTER-REC.
000700     05  FRM-STATION-ID           PIC 9(07).
000800     05  FRM-OPIS-ID              PIC 9(09).
000900     05  FRM-STATION-NAME         PIC X(40).
001000     05  FRM-ADDRESS              PIC X(40).
001100     05  FRM-CITY                 PIC X(25).
001200     05  FRM-STATE                PIC X(02).
001300     05  FRM-RACK-ID              PIC 9(09).
001400     05  FRM-RETAIL-PRICE         PIC S9(02)V9(08).
001500     05  FRM-LATITUDE             PIC S9(03)V9(06).
001600     05  FRM-LONGITUDE            PIC S9(03)V9(06).
001700     05  FRM-COORD-FLAG           PIC X(01).
001800         88  FRM-COORD-PRESENT            VALUE "Y".
001900         88  FRM-COORD-MISSING            VALUE "N".
002000     05  FILLER                   PIC X(04).
